000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    USER-OVERALL-BALANCE.
000300       AUTHOR.        S.H. RUIZ.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  10/13/10.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0531  USER-OVERALL-BALANCE BATCH RUN
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   MEMBER SERVICES ASKED FOR ONE JOB THAT ANSWERS "WHAT DO I
001400      *   OWE / WHAT AM I OWED, TAKING EVERY GROUP TOGETHER" FOR A
001500      *   SINGLE USER ID, SINCE SETTLE-UP-REPORT (RPT.R00904) IS
001600      *   SCOPED TO ONE GROUP'S BALANCE-DEBT-FILE PER RUN AND THE
001700      *   BALANCE-DEBT RECORD CARRIES NO GROUP ID OF ITS OWN.  THIS
001800      *   RUN DOES NOT RESCOPE THAT RECORD.  INSTEAD THE OPERATOR
001900      *   CONCATENATES THE BALANCE-DEBT-FILE OUTPUT OF EVERY GROUP
002000      *   THE MEMBER BELONGS TO AS MULTIPLE // DD STATEMENTS BEHIND
002100      *   THE SAME BALDEBT DDNAME (STANDARD MVS SEQUENTIAL DATA SET
002200      *   CONCATENATION - SEE THE JCL PROC LIBRARY, MEMBER IOESOBL),
002300      *   AND THIS RUN READS THAT ONE CONCATENATED STREAM STRAIGHT
002400      *   THROUGH, ACCUMULATING ONLY THE ROWS THAT NAME THE CONTROL
002500      *   CARD USER ID ON EITHER SIDE.  NO REPORT IS PRINTED - THE
002600      *   TOTAL-OWED / TOTAL-OWING / NET-BALANCE FIGURES ARE LOGGED
002700      *   TO THE JOB LOG FOR THE INQUIRING OPERATOR, THE SAME WAY
002800      *   SETTLE-UP-REPORT LOGS ITS PER-USER CONTROL FIGURES.
002900      *
003000      *   CONTROL CARD (SYSIN), ONE PER RUN:
003100      *       COLS  1- 9  USER ID TO ACCUMULATE THE OVERALL BALANCE
003200      *                   FOR, ACROSS THE CONCATENATED BALDEBT INPUT
003300      *
003400      ****************************************************************
003500      * CHANGE LOG
003600      *----------------------------------------------------------------
003700      * DATE     BY   REQUEST     DESCRIPTION
003800      * 10/13/10 SHR  IOE-0531    ORIGINAL CODING - MEMBER        IOE-0531
003900      *                           SERVICES WANTED A CROSS-GROUP   IOE-0531
004000      *                           "WHAT DO I OWE OVERALL" FIGURE  IOE-0531
004100      *                           WITHOUT RUNNING SETTLE-UP-REPORTIOE-0531
004200      *                           ONCE PER GROUP AND ADDING THE   IOE-0531
004300      *                           JOB LOG FIGURES BY HAND.        IOE-0531
004400      * 03/02/11 DLW  IOE-0538    CORRECTED WS-GRAND-DEBT-COUNT TOIOE-0538
004500      *                           EXCLUDE ROWS WHERE THE CONTROL  IOE-0538
004600      *                           USER APPEARS ON NEITHER SIDE -  IOE-0538
004700      *                           AN EMPTY GROUP SEGMENT IN THE   IOE-0538
004800      *                           CONCATENATED INPUT WAS INFLATINGIOE-0538
004900      *                           THE ROW COUNT DISPLAYED AT      IOE-0538
005000      *                           TERMINATION.                    IOE-0538
005100      * 09/19/13 MPK  IOE-0561    ADDED THE ZERO-ACTIVITY MESSAGE IOE-0561
005200      *                           - OPERATIONS WANTED A CLEAR     IOE-0561
005300      *                           SIGNAL ON THE JOB LOG WHEN THE  IOE-0561
005400      *                           CONTROL USER HAD NO ROWS AT ALL IOE-0561
005500      *                           IN THE CONCATENATED INPUT,      IOE-0561
005600      *                           RATHER THAN A SILENT            IOE-0561
005700      *                           ZERO/ZERO/ZERO SUMMARY.         IOE-0561
005800      ****************************************************************
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SPECIAL-NAMES.
006200           C01 IS TOP-OF-FORM.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT BALANCE-DEBT-FILE ASSIGN TO BALDEBT
006600               ORGANIZATION IS LINE SEQUENTIAL.
006700       DATA DIVISION.
006800       FILE SECTION.
006900      *
007000      *    BALANCE-DEBT-FILE - SEE COPYBOOKS/GBL.BALANCE.CBL.  THE
007100      *    DDNAME IS CONCATENATED ACROSS EVERY GROUP THE CONTROL
007200      *    CARD USER BELONGS TO (SEE BANNER ABOVE) - THIS PROGRAM
007300      *    NEVER SEES A GROUP BOUNDARY, ONLY A CONTINUOUS STREAM OF
007400      *    FROM/TO/AMOUNT ROWS.
007500      *
007600       FD  BALANCE-DEBT-FILE.
007700       01  GBL-BALANCE-DEBT-RECORD.
007800           05  GBL-BAL-FROM-USER              PIC 9(9).
007900           05  GBL-BAL-TO-USER                PIC 9(9).
008000           05  GBL-BAL-AMOUNT                 PIC S9(8)V99
008100                                               SIGN IS TRAILING SEPARATE.
008200           05  FILLER                         PIC X(1).
008300       01  GBL-KEY-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
008400           05  GBL-KEY-FROM-USER              PIC 9(9).
008500           05  GBL-KEY-TO-USER                PIC 9(9).
008600           05  FILLER                         PIC X(12).
008700       01  GBL-RPT-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
008800           05  GBL-RPT-DEBTOR-ID              PIC 9(9).
008900           05  GBL-RPT-CREDITOR-ID            PIC 9(9).
009000           05  GBL-RPT-AMOUNT                 PIC S9(8)V99
009100                                               SIGN IS TRAILING SEPARATE.
009200           05  FILLER                         PIC X(1).
009300       WORKING-STORAGE SECTION.
009400       77  WS-GRAND-DEBT-COUNT                PIC S9(7) COMP VALUE ZERO.
009500       77  WS-CTL-USER                        PIC 9(9) VALUE ZERO.
009600
009700       01  WS-CONTROL-SWITCHES.
009800           05  GBL-EOF-SWITCH                 PIC X(1) VALUE 'N'.
009900               88  GBL-AT-EOF                     VALUE 'Y'.
010000           05  FILLER                         PIC X(1).
010100
010200       01  WS-CONTROL-CARD.
010300           05  WS-CTL-USER-ID                 PIC 9(9) VALUE ZERO.
010400           05  FILLER                         PIC X(71).
010500
010600      *
010700      *    WS-OVERALL-TOTALS - THE THREE FIGURES SPEC'D FOR AN
010800      *    OVERALL BALANCE - ONE SET, SINCE THIS RUN IS SCOPED TO
010900      *    A SINGLE CONTROL-CARD USER PER RUN.
011000      *
011100       01  WS-OVERALL-TOTALS.
011200           05  WS-TOTAL-OWED                  PIC S9(8)V99 VALUE ZERO.
011300           05  WS-TOTAL-OWING                 PIC S9(8)V99 VALUE ZERO.
011400           05  WS-NET-BALANCE                 PIC S9(8)V99 VALUE ZERO.
011500           05  FILLER                         PIC X(1).
011600       01  WS-OVERALL-TOTALS-EDIT REDEFINES WS-OVERALL-TOTALS.
011700           05  WS-TOTAL-OWED-ED                PIC S9(8)V99.
011800           05  WS-TOTAL-OWING-ED               PIC S9(8)V99.
011900           05  WS-NET-BALANCE-ED               PIC S9(8)V99.
012000           05  FILLER                          PIC X(1).
012100
012200       PROCEDURE DIVISION.
012300
012400       0000-MAIN-CONTROL.
012500           PERFORM 1000-INITIALIZE-RUN.
012600           PERFORM 4000-PROCESS-ONE-DEBT THRU 4000-EXIT
012700               UNTIL GBL-AT-EOF.
012800           PERFORM 9000-TERMINATE-RUN.
012900           STOP RUN.
013000
013100       1000-INITIALIZE-RUN.
013200           ACCEPT WS-CONTROL-CARD FROM SYSIN.
013300           MOVE WS-CTL-USER-ID TO WS-CTL-USER.
013400           OPEN INPUT BALANCE-DEBT-FILE.
013500           MOVE ZERO TO WS-GRAND-DEBT-COUNT.
013600           MOVE ZERO TO WS-TOTAL-OWED.
013700           MOVE ZERO TO WS-TOTAL-OWING.
013800           MOVE ZERO TO WS-NET-BALANCE.
013900           PERFORM 1200-READ-BALANCE-DEBT.
014000
014100       1200-READ-BALANCE-DEBT.
014200           READ BALANCE-DEBT-FILE
014300               AT END MOVE 'Y' TO GBL-EOF-SWITCH.
014400
014500      *
014600      *    4000-PROCESS-ONE-DEBT - ADDS THIS ROW'S AMOUNT INTO
014700      *    TOTAL-OWED WHEN THE CONTROL USER IS THE DEBTOR AND INTO
014800      *    TOTAL-OWING WHEN THE CONTROL USER IS THE CREDITOR (IOE-
014900      *    0538 - ROWS NAMING NEITHER SIDE ARE SKIPPED AND DO NOT
015000      *    ADD TO WS-GRAND-DEBT-COUNT).
015100      *
015200       4000-PROCESS-ONE-DEBT.
015300           IF GBL-BAL-FROM-USER = WS-CTL-USER
015400               ADD 1 TO WS-GRAND-DEBT-COUNT
015500               ADD GBL-BAL-AMOUNT TO WS-TOTAL-OWED
015600           ELSE
015700           IF GBL-BAL-TO-USER = WS-CTL-USER
015800               ADD 1 TO WS-GRAND-DEBT-COUNT
015900               ADD GBL-BAL-AMOUNT TO WS-TOTAL-OWING.
016000       4000-EXIT.
016100           PERFORM 1200-READ-BALANCE-DEBT.
016200
016300       9000-TERMINATE-RUN.
016400           CLOSE BALANCE-DEBT-FILE.
016500           IF WS-GRAND-DEBT-COUNT = ZERO
016600               DISPLAY 'IOE-0942 USER-OVERALL-BALANCE - USER '
016700                   WS-CTL-USER
016800                   ' HAD NO ROWS IN THE CONCATENATED BALANCE-DEBT '
016900                   'INPUT.'
017000           ELSE
017100               COMPUTE WS-NET-BALANCE =
017200                   WS-TOTAL-OWING - WS-TOTAL-OWED
017300               DISPLAY 'IOE-0943 USER-OVERALL-BALANCE - USER '
017400                   WS-CTL-USER
017500                   ' TOTAL-OWED = ' WS-TOTAL-OWED
017600                   ' TOTAL-OWING = ' WS-TOTAL-OWING
017700                   ' NET-BALANCE = ' WS-NET-BALANCE.
017800
