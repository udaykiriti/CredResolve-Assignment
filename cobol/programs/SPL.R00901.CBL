000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    EXPENSE-SPLIT-CALC.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  07/14/89.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0120  SPLIT-CALC BATCH RUN
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   FOR EACH EXPENSE-HEADER RECORD, READS THE EXP-NUM-SPLITS
001400      *   EXPENSE-SPLIT-INPUT ROWS THAT FOLLOW IT ON SPLIT-INPUT-
001500      *   FILE AND COMPUTES ONE EXPENSE-SPLIT-OUTPUT ROW PER MEMBER,
001600      *   PER THE EXP-SPLIT-TYPE ON THE HEADER (EQUAL/EXACT/PERCENT).
001700      *   AN EXPENSE THAT FAILS VALIDATION IS REJECTED WHOLE - NO
001800      *   OUTPUT ROWS ARE WRITTEN FOR IT, AND A MESSAGE IS LOGGED TO
001900      *   THE JOB LOG FOR OPERATIONS TO FOLLOW UP.
002000      *
002100      *   RECORD LAYOUTS ARE DOCUMENTED IN COPYBOOKS/EXH.TIP01.CBL,
002200      *   COPYBOOKS/SPI.TIP02.CBL AND COPYBOOKS/SPO.TIP03.CBL.  THOSE
002300      *   MEMBERS ARE LEDGER-DETAIL EXTRACT DOCUMENTATION UNITS, NOT
002400      *   COMPILE-TIME COPYBOOKS, SO THE FIELD LAYOUTS ARE RESTATED
002500      *   HERE IN THE FILE SECTION.
002600      *
002700      ****************************************************************
002800      * CHANGE LOG
002900      *----------------------------------------------------------------
003000      * DATE     BY   REQUEST     DESCRIPTION
003100      * 07/14/89 JF   IOE-0120    ORIGINAL CODING.                IOE-0120
003200      * 06/19/91 RTC  IOE-0238    ADDED EXACT-SPLIT SUM VALIDATIONIOE-0238
003300      *                           - BAD FEED FROM BRANCH 04 POSTEDIOE-0238
003400      *                           SPLITS THAT DID NOT FOOT.       IOE-0238
003500      * 09/30/93 RTC  IOE-0304    WIDENED EXP-DESC ON HEADER      IOE-0304
003600      *                           LAYOUT - SEE COPYBOOK CHANGE    IOE-0304
003700      *                           IOE-0301.                       IOE-0304
003800      * 01/22/96 MPK  IOE-0394    CORRECTED SIGN POSITION ON ALL  IOE-0394
003900      *                           SIGNED AMOUNT/PERCENT FIELDS -  IOE-0394
004000      *                           TRAILING SEPARATE THROUGHOUT.   IOE-0394
004100      * 08/11/98 MPK  IOE-0404    Y2K REMEDIATION - NO DATE MATH  IOE-0404
004200      *                           IN THIS PROGRAM, REVIEWED AND   IOE-0404
004300      *                           SIGNED OFF BY YEAR 2000 PROJECT IOE-0404
004400      *                           OFFICE.                         IOE-0404
004500      * 04/03/01 DLW  IOE-0462    ADDED REJECT COUNT TO END-OF-RUNIOE-0462
004600      *                           MESSAGE PER OPERATIONS REQUEST. IOE-0462
004700      * 07/01/09 SHR  IOE-0519    ADDED PERCENT-SPLIT             IOE-0519
004800      *                           ROUNDING-REMAINDER LOGIC (LAST  IOE-0519
004900      *                           ROW ABSORBS DRIFT) TO MATCH THE IOE-0519
005000      *                           NEW ON-LINE EXPENSE ENTRY       IOE-0519
005100      *                           SCREEN'S ARITHMETIC.            IOE-0519
005200      ****************************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM
005700           UPSI-0 ON STATUS IS WS-RERUN-SWITCH
005800                  OFF STATUS IS WS-NOT-RERUN-SWITCH.
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT EXPENSE-HEADER-FILE ASSIGN TO EXPHDR
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT SPLIT-INPUT-FILE ASSIGN TO SPLTIN
006400               ORGANIZATION IS LINE SEQUENTIAL.
006500           SELECT SPLIT-OUTPUT-FILE ASSIGN TO SPLTOUT
006600               ORGANIZATION IS LINE SEQUENTIAL.
006700       DATA DIVISION.
006800       FILE SECTION.
006900      *
007000      *    EXPENSE-HEADER-FILE - SEE COPYBOOKS/EXH.TIP01.CBL.
007100      *
007200       FD  EXPENSE-HEADER-FILE.
007300       01  EXH-EXPENSE-HEADER-RECORD.
007400           05  EXH-EXP-ID                     PIC 9(9).
007500           05  EXH-EXP-GROUP-ID               PIC 9(9).
007600           05  EXH-EXP-DESC                   PIC X(40).
007700           05  EXH-EXP-AMOUNT                 PIC S9(8)V99
007800                                               SIGN IS TRAILING SEPARATE.
007900           05  EXH-EXP-PAID-BY                PIC 9(9).
008000           05  EXH-EXP-SPLIT-TYPE             PIC X(1).
008100               88  EXH-SPLIT-TYPE-EQUAL           VALUE 'E'.
008200               88  EXH-SPLIT-TYPE-EXACT           VALUE 'X'.
008300               88  EXH-SPLIT-TYPE-PERCENT         VALUE 'P'.
008400           05  EXH-EXP-NUM-SPLITS             PIC 9(3).
008500           05  FILLER                         PIC X(1).
008600       01  EXH-KEY-VIEW REDEFINES EXH-EXPENSE-HEADER-RECORD.
008700           05  EXH-KEY-EXP-ID                 PIC 9(9).
008800           05  EXH-KEY-GROUP-ID               PIC 9(9).
008900           05  FILLER                         PIC X(65).
009000      *
009100      *    SPLIT-INPUT-FILE - SEE COPYBOOKS/SPI.TIP02.CBL.
009200      *
009300       FD  SPLIT-INPUT-FILE.
009400       01  SPI-SPLIT-INPUT-RECORD.
009500           05  SPI-SPL-EXP-ID                 PIC 9(9).
009600           05  SPI-SPL-USER-ID                PIC 9(9).
009700           05  SPI-SPL-AMOUNT                 PIC S9(8)V99
009800                                               SIGN IS TRAILING SEPARATE.
009900           05  SPI-SPL-PERCENT                PIC S9(3)V99
010000                                               SIGN IS TRAILING SEPARATE.
010100           05  FILLER                         PIC X(1).
010200       01  SPI-KEY-VIEW REDEFINES SPI-SPLIT-INPUT-RECORD.
010300           05  SPI-KEY-EXP-ID                 PIC 9(9).
010400           05  SPI-KEY-USER-ID                PIC 9(9).
010500           05  FILLER                         PIC X(18).
010600      *
010700      *    SPLIT-OUTPUT-FILE - SEE COPYBOOKS/SPO.TIP03.CBL.
010800      *
010900       FD  SPLIT-OUTPUT-FILE.
011000       01  SPO-SPLIT-OUTPUT-RECORD.
011100           05  SPO-SPL-EXP-ID                 PIC 9(9).
011200           05  SPO-SPL-USER-ID                PIC 9(9).
011300           05  SPO-SPL-AMOUNT                 PIC S9(8)V99
011400                                               SIGN IS TRAILING SEPARATE.
011500           05  SPO-SPL-PERCENT                PIC S9(3)V99
011600                                               SIGN IS TRAILING SEPARATE.
011700           05  FILLER                         PIC X(1).
011800       01  SPO-KEY-VIEW REDEFINES SPO-SPLIT-OUTPUT-RECORD.
011900           05  SPO-KEY-EXP-ID                 PIC 9(9).
012000           05  SPO-KEY-USER-ID                PIC 9(9).
012100           05  FILLER                         PIC X(18).
012200       WORKING-STORAGE SECTION.
012300       77  WS-EXPENSE-COUNT                   PIC S9(7) COMP VALUE ZERO.
012400       77  WS-REJECT-COUNT                    PIC S9(7) COMP VALUE ZERO.
012500       77  WS-SPLIT-IX                        PIC S9(4) COMP VALUE ZERO.
012600       77  WS-PER-SHARE                       PIC S9(8)V99 VALUE ZERO.
012700       77  WS-RUNNING-TOTAL                   PIC S9(8)V99 VALUE ZERO.
012800       77  WS-REMAINDER                       PIC S9(8)V99 VALUE ZERO.
012900       77  WS-RUNNING-PCT                     PIC S9(3)V99 VALUE ZERO.
013000
013100       01  WS-CONTROL-SWITCHES.
013200           05  EXH-EOF-SWITCH                 PIC X(1) VALUE 'N'.
013300               88  EXH-AT-EOF                     VALUE 'Y'.
013400           05  WS-REJECT-SWITCH               PIC X(1) VALUE 'N'.
013500               88  WS-EXPENSE-REJECTED            VALUE 'Y'.
013600           05  WS-RERUN-SWITCH                PIC X(1) VALUE 'N'.
013700           05  WS-NOT-RERUN-SWITCH            PIC X(1) VALUE 'N'.
013800           05  FILLER                         PIC X(1).
013900
014000      *
014100      *    IN-STORAGE SPLIT TABLE - ONE ROW PER MEMBER ON THE CURRENT
014200      *    EXPENSE.  999 IS THE LARGEST VALUE EXP-NUM-SPLITS CAN HOLD.
014300      *
014400       01  WS-SPLIT-TABLE.
014500           05  WS-SPLIT-ENTRY OCCURS 999 TIMES.
014600               10  WS-SPL-USER-ID             PIC 9(9).
014700               10  WS-SPL-AMOUNT               PIC S9(8)V99.
014800               10  WS-SPL-PERCENT              PIC S9(3)V99.
014900               10  WS-SPO-AMOUNT               PIC S9(8)V99.
015000               10  WS-SPO-PERCENT              PIC S9(3)V99.
015100               10  FILLER                      PIC X(1).
015200
015300       PROCEDURE DIVISION.
015400
015500       0000-MAIN-CONTROL.
015600           PERFORM 1000-INITIALIZE-RUN.
015700           PERFORM 2000-PROCESS-ONE-EXPENSE THRU 2000-EXIT
015800               UNTIL EXH-AT-EOF.
015900           PERFORM 9000-TERMINATE-RUN.
016000           STOP RUN.
016100
016200       1000-INITIALIZE-RUN.
016300           OPEN INPUT EXPENSE-HEADER-FILE.
016400           OPEN INPUT SPLIT-INPUT-FILE.
016500           OPEN OUTPUT SPLIT-OUTPUT-FILE.
016600           MOVE ZERO TO WS-EXPENSE-COUNT.
016700           MOVE ZERO TO WS-REJECT-COUNT.
016800           PERFORM 1100-READ-EXPENSE-HDR.
016900
017000       1100-READ-EXPENSE-HDR.
017100           READ EXPENSE-HEADER-FILE
017200               AT END MOVE 'Y' TO EXH-EOF-SWITCH.
017300
017400       2000-PROCESS-ONE-EXPENSE.
017500           ADD 1 TO WS-EXPENSE-COUNT.
017600           MOVE 'N' TO WS-REJECT-SWITCH.
017700           IF EXH-EXP-NUM-SPLITS < 1
017800               MOVE 'Y' TO WS-REJECT-SWITCH
017900               DISPLAY 'IOE-0921 REJECT - EXP-ID ' EXH-EXP-ID
018000                   ' HAS ZERO SPLIT ROWS'
018100               GO TO 2000-EXIT.
018200           PERFORM 2100-LOAD-SPLIT-DETAIL.
018300           IF EXH-SPLIT-TYPE-EQUAL
018400               PERFORM 3000-CALC-EQUAL-SPLIT
018500           ELSE
018600           IF EXH-SPLIT-TYPE-EXACT
018700               PERFORM 4000-CALC-EXACT-SPLIT
018800           ELSE
018900           IF EXH-SPLIT-TYPE-PERCENT
019000               PERFORM 5000-CALC-PERCENT-SPLIT
019100           ELSE
019200               MOVE 'Y' TO WS-REJECT-SWITCH
019300               DISPLAY 'IOE-0922 REJECT - EXP-ID ' EXH-EXP-ID
019400                   ' HAS AN INVALID SPLIT TYPE'.
019500           IF WS-EXPENSE-REJECTED
019600               ADD 1 TO WS-REJECT-COUNT
019700               GO TO 2000-EXIT.
019800           PERFORM 6000-WRITE-SPLIT-DETAIL THRU 6000-EXIT
019900               VARYING WS-SPLIT-IX FROM 1 BY 1
020000               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
020100       2000-EXIT.
020200           PERFORM 1100-READ-EXPENSE-HDR.
020300
020400       2100-LOAD-SPLIT-DETAIL.
020500           PERFORM 2110-READ-ONE-SPLIT THRU 2110-EXIT
020600               VARYING WS-SPLIT-IX FROM 1 BY 1
020700               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
020800
020900       2110-READ-ONE-SPLIT.
021000           READ SPLIT-INPUT-FILE
021100               AT END
021200                   DISPLAY 'IOE-0923 UNEXPECTED EOF ON SPLIT-INPUT-FILE'
021300                   MOVE 'Y' TO EXH-EOF-SWITCH
021400                   GO TO 2110-EXIT.
021500           MOVE SPI-SPL-USER-ID TO WS-SPL-USER-ID (WS-SPLIT-IX).
021600           MOVE SPI-SPL-AMOUNT TO WS-SPL-AMOUNT (WS-SPLIT-IX).
021700           MOVE SPI-SPL-PERCENT TO WS-SPL-PERCENT (WS-SPLIT-IX).
021800       2110-EXIT.
021900           EXIT.
022000
022100       3000-CALC-EQUAL-SPLIT.
022200           COMPUTE WS-PER-SHARE ROUNDED =
022300               EXH-EXP-AMOUNT / EXH-EXP-NUM-SPLITS.
022400           COMPUTE WS-RUNNING-TOTAL =
022500               WS-PER-SHARE * EXH-EXP-NUM-SPLITS.
022600           COMPUTE WS-REMAINDER =
022700               EXH-EXP-AMOUNT - WS-RUNNING-TOTAL.
022800           PERFORM 3100-FILL-EQUAL-ROW THRU 3100-EXIT
022900               VARYING WS-SPLIT-IX FROM 1 BY 1
023000               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
023100
023200       3100-FILL-EQUAL-ROW.
023300           MOVE WS-PER-SHARE TO WS-SPO-AMOUNT (WS-SPLIT-IX).
023400           MOVE ZERO TO WS-SPO-PERCENT (WS-SPLIT-IX).
023500           IF WS-SPLIT-IX = EXH-EXP-NUM-SPLITS
023600               ADD WS-REMAINDER TO WS-SPO-AMOUNT (WS-SPLIT-IX).
023700       3100-EXIT.
023800           EXIT.
023900
024000       4000-CALC-EXACT-SPLIT.
024100           MOVE ZERO TO WS-RUNNING-TOTAL.
024200           PERFORM 4100-SUM-EXACT-ROW THRU 4100-EXIT
024300               VARYING WS-SPLIT-IX FROM 1 BY 1
024400               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
024500           IF WS-RUNNING-TOTAL NOT = EXH-EXP-AMOUNT
024600               MOVE 'Y' TO WS-REJECT-SWITCH
024700               DISPLAY 'IOE-0924 REJECT - EXP-ID ' EXH-EXP-ID
024800                   ' EXACT SPLITS DO NOT FOOT TO EXP-AMOUNT'
024900               GO TO 4000-EXIT.
025000           PERFORM 4200-FILL-EXACT-ROW THRU 4200-EXIT
025100               VARYING WS-SPLIT-IX FROM 1 BY 1
025200               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
025300       4000-EXIT.
025400           EXIT.
025500
025600       4100-SUM-EXACT-ROW.
025700           ADD WS-SPL-AMOUNT (WS-SPLIT-IX) TO WS-RUNNING-TOTAL.
025800       4100-EXIT.
025900           EXIT.
026000
026100       4200-FILL-EXACT-ROW.
026200           MOVE WS-SPL-AMOUNT (WS-SPLIT-IX)
026300               TO WS-SPO-AMOUNT (WS-SPLIT-IX).
026400           MOVE ZERO TO WS-SPO-PERCENT (WS-SPLIT-IX).
026500       4200-EXIT.
026600           EXIT.
026700
026800       5000-CALC-PERCENT-SPLIT.
026900           MOVE ZERO TO WS-RUNNING-PCT.
027000           PERFORM 5100-SUM-PERCENT-ROW THRU 5100-EXIT
027100               VARYING WS-SPLIT-IX FROM 1 BY 1
027200               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
027300           IF WS-RUNNING-PCT NOT = 100.00
027400               MOVE 'Y' TO WS-REJECT-SWITCH
027500               DISPLAY 'IOE-0925 REJECT - EXP-ID ' EXH-EXP-ID
027600                   ' PERCENT SPLITS DO NOT FOOT TO 100.00'
027700               GO TO 5000-EXIT.
027800           MOVE ZERO TO WS-RUNNING-TOTAL.
027900           PERFORM 5200-CALC-PERCENT-ROW THRU 5200-EXIT
028000               VARYING WS-SPLIT-IX FROM 1 BY 1
028100               UNTIL WS-SPLIT-IX > EXH-EXP-NUM-SPLITS.
028200       5000-EXIT.
028300           EXIT.
028400
028500       5100-SUM-PERCENT-ROW.
028600           ADD WS-SPL-PERCENT (WS-SPLIT-IX) TO WS-RUNNING-PCT.
028700       5100-EXIT.
028800           EXIT.
028900
029000       5200-CALC-PERCENT-ROW.
029100           MOVE WS-SPL-PERCENT (WS-SPLIT-IX)
029200               TO WS-SPO-PERCENT (WS-SPLIT-IX).
029300           IF WS-SPLIT-IX = EXH-EXP-NUM-SPLITS
029400               COMPUTE WS-SPO-AMOUNT (WS-SPLIT-IX) =
029500                   EXH-EXP-AMOUNT - WS-RUNNING-TOTAL
029600           ELSE
029700               COMPUTE WS-SPO-AMOUNT (WS-SPLIT-IX) ROUNDED =
029800                   EXH-EXP-AMOUNT * WS-SPL-PERCENT (WS-SPLIT-IX) / 100
029900               ADD WS-SPO-AMOUNT (WS-SPLIT-IX) TO WS-RUNNING-TOTAL.
030000       5200-EXIT.
030100           EXIT.
030200
030300       6000-WRITE-SPLIT-DETAIL.
030400           MOVE EXH-EXP-ID TO SPO-SPL-EXP-ID.
030500           MOVE WS-SPL-USER-ID (WS-SPLIT-IX) TO SPO-SPL-USER-ID.
030600           MOVE WS-SPO-AMOUNT (WS-SPLIT-IX) TO SPO-SPL-AMOUNT.
030700           MOVE WS-SPO-PERCENT (WS-SPLIT-IX) TO SPO-SPL-PERCENT.
030800           WRITE SPO-SPLIT-OUTPUT-RECORD.
030900       6000-EXIT.
031000           EXIT.
031100
031200       9000-TERMINATE-RUN.
031300           CLOSE EXPENSE-HEADER-FILE.
031400           CLOSE SPLIT-INPUT-FILE.
031500           CLOSE SPLIT-OUTPUT-FILE.
031600           DISPLAY 'IOE-0900 SPLIT-CALC RUN COMPLETE - EXPENSES READ = '
031700               WS-EXPENSE-COUNT ' REJECTED = ' WS-REJECT-COUNT.
031800
031900
