000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    GROUP-BALANCE-ACCUM.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  07/21/89.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0121  BALANCE-ACCUM BATCH RUN
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   RUNS ONCE PER GROUP.  READS EVERY EXPENSE-HEADER/EXPENSE-
001400      *   SPLIT-OUTPUT PAIR AND EVERY SETTLEMENT RECORD FOR THE GROUP
001500      *   AND POSTS THEM TO AN IN-CORE NET-BALANCE TABLE, ONE ENTRY
001600      *   PER USER ID SEEN.  THE FINISHED TABLE IS SPILLED TO THE
001700      *   NET-BALANCE-WORK-FILE FOR THE DEBT-SIMPLIFY RUN (DBT.R00903)
001800      *   TO PICK UP - THIS REPLACED THE OLD COMMON-AREA HANDOFF (SEE
001900      *   IOE-0239) SO EITHER STEP CAN BE RERUN BY ITSELF.
002000      *
002100      *   ORDER OF INPUT DOES NOT MATTER - ACCUMULATION IS COMMUTATIVE
002200      *   ADDITION - SO THIS RUN IS DRIVEN AS TWO STRAIGHT SEQUENTIAL
002300      *   PASSES, EXPENSE SPLITS FIRST, THEN SETTLEMENTS.
002400      *
002500      ****************************************************************
002600      * CHANGE LOG
002700      *----------------------------------------------------------------
002800      * DATE     BY   REQUEST     DESCRIPTION
002900      * 07/21/89 JF   IOE-0121    ORIGINAL CODING.                IOE-0121
003000      * 06/24/91 RTC  IOE-0239    REPLACED COMMON-AREA HANDOFF TO IOE-0239
003100      *                           DEBT-SIMPLIFY STEP WITH THE     IOE-0239
003200      *                           NET-BALANCE-WORK-FILE SPILL.    IOE-0239
003300      * 09/30/93 RTC  IOE-0305    ADDED PAYER SELF-SPLIT SKIP - A IOE-0305
003400      *                           SPLIT ROW FOR THE PAYER WAS     IOE-0305
003500      *                           BEING DOUBLE-POSTED AGAINST     IOE-0305
003600      *                           THEIR OWN BALANCE.              IOE-0305
003700      * 01/22/96 MPK  IOE-0396    CORRECTED SIGN POSITION ON ALL  IOE-0396
003800      *                           SIGNED AMOUNT FIELDS - TRAILING IOE-0396
003900      *                           SEPARATE THROUGHOUT.            IOE-0396
004000      * 08/11/98 MPK  IOE-0405    Y2K REMEDIATION - NO DATE MATH  IOE-0405
004100      *                           IN THIS PROGRAM, REVIEWED AND   IOE-0405
004200      *                           SIGNED OFF BY YEAR 2000 PROJECT IOE-0405
004300      *                           OFFICE.                         IOE-0405
004400      * 04/03/01 DLW  IOE-0464    RAISED THE NET-BALANCE TABLE MAXIOE-0464
004500      *                           FROM 500 TO 2000 GROUP MEMBERS  IOE-0464
004600      *                           PER OPERATIONS REQUEST (LARGE   IOE-0464
004700      *                           DEPARTMENT GROUPS WERE ABENDING IOE-0464
004800      *                           WITH A TABLE OVERFLOW).         IOE-0464
004900      ****************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT EXPENSE-HEADER-FILE ASSIGN TO EXPHDR
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800           SELECT SPLIT-OUTPUT-FILE ASSIGN TO SPLTOUT
005900               ORGANIZATION IS LINE SEQUENTIAL.
006000           SELECT SETTLEMENT-FILE ASSIGN TO SETLFIL
006100               ORGANIZATION IS LINE SEQUENTIAL.
006200           SELECT NET-BALANCE-WORK-FILE ASSIGN TO NETBAL
006300               ORGANIZATION IS LINE SEQUENTIAL.
006400       DATA DIVISION.
006500       FILE SECTION.
006600      *
006700      *    EXPENSE-HEADER-FILE - SEE COPYBOOKS/EXH.TIP01.CBL.
006800      *
006900       FD  EXPENSE-HEADER-FILE.
007000       01  EXH-EXPENSE-HEADER-RECORD.
007100           05  EXH-EXP-ID                     PIC 9(9).
007200           05  EXH-EXP-GROUP-ID               PIC 9(9).
007300           05  EXH-EXP-DESC                   PIC X(40).
007400           05  EXH-EXP-AMOUNT                 PIC S9(8)V99
007500                                               SIGN IS TRAILING SEPARATE.
007600           05  EXH-EXP-PAID-BY                PIC 9(9).
007700           05  EXH-EXP-SPLIT-TYPE             PIC X(1).
007800           05  EXH-EXP-NUM-SPLITS             PIC 9(3).
007900           05  FILLER                         PIC X(1).
008000       01  EXH-KEY-VIEW REDEFINES EXH-EXPENSE-HEADER-RECORD.
008100           05  EXH-KEY-EXP-ID                 PIC 9(9).
008200           05  EXH-KEY-GROUP-ID               PIC 9(9).
008300           05  FILLER                         PIC X(65).
008400      *
008500      *    SPLIT-OUTPUT-FILE - SEE COPYBOOKS/SPO.TIP03.CBL.
008600      *
008700       FD  SPLIT-OUTPUT-FILE.
008800       01  SPO-SPLIT-OUTPUT-RECORD.
008900           05  SPO-SPL-EXP-ID                 PIC 9(9).
009000           05  SPO-SPL-USER-ID                PIC 9(9).
009100           05  SPO-SPL-AMOUNT                 PIC S9(8)V99
009200                                               SIGN IS TRAILING SEPARATE.
009300           05  SPO-SPL-PERCENT                PIC S9(3)V99
009400                                               SIGN IS TRAILING SEPARATE.
009500           05  FILLER                         PIC X(1).
009600       01  SPO-KEY-VIEW REDEFINES SPO-SPLIT-OUTPUT-RECORD.
009700           05  SPO-KEY-EXP-ID                 PIC 9(9).
009800           05  SPO-KEY-USER-ID                PIC 9(9).
009900           05  FILLER                         PIC X(18).
010000      *
010100      *    SETTLEMENT-FILE - SEE COPYBOOKS/SET.TIP04.CBL.
010200      *
010300       FD  SETTLEMENT-FILE.
010400       01  SET-SETTLEMENT-RECORD.
010500           05  SET-SET-ID                     PIC 9(9).
010600           05  SET-SET-GROUP-ID               PIC 9(9).
010700           05  SET-SET-PAYER-ID               PIC 9(9).
010800           05  SET-SET-PAYEE-ID               PIC 9(9).
010900           05  SET-SET-AMOUNT                 PIC S9(8)V99
011000                                               SIGN IS TRAILING SEPARATE.
011100           05  FILLER                         PIC X(1).
011200       01  SET-KEY-VIEW REDEFINES SET-SETTLEMENT-RECORD.
011300           05  SET-KEY-SET-ID                 PIC 9(9).
011400           05  SET-KEY-GROUP-ID               PIC 9(9).
011500           05  FILLER                         PIC X(30).
011600      *
011700      *    NET-BALANCE-WORK-FILE - SEE COPYBOOKS/NBL.WORK01.CBL.
011800      *
011900       FD  NET-BALANCE-WORK-FILE.
012000       01  NBL-NET-BALANCE-WORK-RECORD.
012100           05  NBL-USER-ID                    PIC 9(9).
012200           05  NBL-NET-AMOUNT                 PIC S9(8)V99
012300                                               SIGN IS TRAILING SEPARATE.
012400           05  FILLER                         PIC X(1).
012500       01  NBL-KEY-VIEW REDEFINES NBL-NET-BALANCE-WORK-RECORD.
012600           05  NBL-KEY-USER-ID                PIC 9(9).
012700           05  FILLER                         PIC X(12).
012800       WORKING-STORAGE SECTION.
012900       77  WS-EXPENSE-COUNT                   PIC S9(7) COMP VALUE ZERO.
013000       77  WS-SETTLEMENT-COUNT                PIC S9(7) COMP VALUE ZERO.
013100       77  WS-BALANCE-COUNT                   PIC S9(4) COMP VALUE ZERO.
013200       77  WS-TABLE-IX                        PIC S9(4) COMP VALUE ZERO.
013300       77  WS-SPLIT-SUB                       PIC S9(4) COMP VALUE ZERO.
013400
013500       01  WS-CONTROL-SWITCHES.
013600           05  EXH-EOF-SWITCH                 PIC X(1) VALUE 'N'.
013700               88  EXH-AT-EOF                     VALUE 'Y'.
013800           05  SET-EOF-SWITCH                 PIC X(1) VALUE 'N'.
013900               88  SET-AT-EOF                     VALUE 'Y'.
014000           05  FILLER                         PIC X(1).
014100
014200      *
014300      *    IN-CORE NET-BALANCE TABLE - ONE ROW PER DISTINCT USER ID
014400      *    SEEN ON THIS GROUP'S EXPENSES OR SETTLEMENTS.  2000 ROWS
014500      *    COVERS THE LARGEST DEPARTMENT GROUP ON FILE (SEE IOE-0464).
014600      *
014700       01  WS-BALANCE-TABLE.
014800           05  WS-BALANCE-ENTRY OCCURS 2000 TIMES.
014900               10  WS-BAL-USER-ID             PIC 9(9).
015000               10  WS-BAL-NET-AMOUNT          PIC S9(8)V99.
015100               10  FILLER                     PIC X(1).
015200
015300       01  WS-LOOKUP-AREA.
015400           05  WS-LOOKUP-USER-ID              PIC 9(9).
015500           05  WS-FOUND-SWITCH                PIC X(1) VALUE 'N'.
015600           05  FILLER                         PIC X(1).
015700
015800       PROCEDURE DIVISION.
015900
016000       0000-MAIN-CONTROL.
016100           PERFORM 1000-INITIALIZE-RUN.
016200           PERFORM 2000-POST-EXPENSE-SPLITS THRU 2000-EXIT
016300               UNTIL EXH-AT-EOF.
016400           PERFORM 3000-POST-SETTLEMENTS THRU 3000-EXIT
016500               UNTIL SET-AT-EOF.
016600           PERFORM 4000-SPILL-BALANCE-TABLE.
016700           PERFORM 9000-TERMINATE-RUN.
016800           STOP RUN.
016900
017000       1000-INITIALIZE-RUN.
017100           OPEN INPUT EXPENSE-HEADER-FILE.
017200           OPEN INPUT SPLIT-OUTPUT-FILE.
017300           OPEN INPUT SETTLEMENT-FILE.
017400           OPEN OUTPUT NET-BALANCE-WORK-FILE.
017500           MOVE ZERO TO WS-EXPENSE-COUNT.
017600           MOVE ZERO TO WS-SETTLEMENT-COUNT.
017700           MOVE ZERO TO WS-BALANCE-COUNT.
017800           PERFORM 1100-READ-EXPENSE-HDR.
017900           PERFORM 1200-READ-SETTLEMENT.
018000
018100       1100-READ-EXPENSE-HDR.
018200           READ EXPENSE-HEADER-FILE
018300               AT END MOVE 'Y' TO EXH-EOF-SWITCH.
018400
018500       1200-READ-SETTLEMENT.
018600           READ SETTLEMENT-FILE
018700               AT END MOVE 'Y' TO SET-EOF-SWITCH.
018800
018900      *
019000      *    1500-FIND-OR-ADD-BALANCE - LOCATES WS-BAL-USER-ID(WS-TABLE-
019100      *    IX) EQUAL TO WS-LOOKUP-USER-ID, ADDING A NEW ZERO-BALANCE
019200      *    ROW AT THE END OF THE TABLE IF NOT FOUND.  A LINEAR SEARCH
019300      *    IS FAST ENOUGH HERE - THE TABLE NEVER EXCEEDS ONE GROUP'S
019400      *    MEMBERSHIP.
019500      *
019600       1500-FIND-OR-ADD-BALANCE.
019700           MOVE 'N' TO WS-FOUND-SWITCH.
019800           MOVE ZERO TO WS-TABLE-IX.
019900           PERFORM 1510-SEARCH-ONE-ROW THRU 1510-EXIT
020000               UNTIL WS-FOUND-SWITCH = 'Y'
020100                  OR WS-TABLE-IX = WS-BALANCE-COUNT.
020200           IF WS-FOUND-SWITCH = 'N'
020300               ADD 1 TO WS-BALANCE-COUNT
020400               MOVE WS-BALANCE-COUNT TO WS-TABLE-IX
020500               MOVE WS-LOOKUP-USER-ID TO WS-BAL-USER-ID (WS-TABLE-IX)
020600               MOVE ZERO TO WS-BAL-NET-AMOUNT (WS-TABLE-IX).
020700
020800       1510-SEARCH-ONE-ROW.
020900           ADD 1 TO WS-TABLE-IX.
021000           IF WS-BAL-USER-ID (WS-TABLE-IX) = WS-LOOKUP-USER-ID
021100               MOVE 'Y' TO WS-FOUND-SWITCH.
021200       1510-EXIT.
021300           EXIT.
021400
021500       2000-POST-EXPENSE-SPLITS.
021600           ADD 1 TO WS-EXPENSE-COUNT.
021700           MOVE ZERO TO WS-SPLIT-SUB.
021800           PERFORM 2100-READ-AND-POST-SPLIT THRU 2100-EXIT
021900               VARYING WS-SPLIT-SUB FROM 1 BY 1
022000               UNTIL WS-SPLIT-SUB > EXH-EXP-NUM-SPLITS.
022100       2000-EXIT.
022200           PERFORM 1100-READ-EXPENSE-HDR.
022300
022400       2100-READ-AND-POST-SPLIT.
022500           READ SPLIT-OUTPUT-FILE
022600               AT END
022700                   DISPLAY 'IOE-0930 UNEXPECTED EOF ON SPLIT-OUTPUT-FILE'
022800                   MOVE 'Y' TO EXH-EOF-SWITCH
022900                   GO TO 2100-EXIT.
023000           IF SPO-SPL-USER-ID = EXH-EXP-PAID-BY
023100               GO TO 2100-EXIT.
023200           MOVE EXH-EXP-PAID-BY TO WS-LOOKUP-USER-ID.
023300           PERFORM 1500-FIND-OR-ADD-BALANCE.
023400           ADD SPO-SPL-AMOUNT TO WS-BAL-NET-AMOUNT (WS-TABLE-IX).
023500           MOVE SPO-SPL-USER-ID TO WS-LOOKUP-USER-ID.
023600           PERFORM 1500-FIND-OR-ADD-BALANCE.
023700           SUBTRACT SPO-SPL-AMOUNT FROM WS-BAL-NET-AMOUNT (WS-TABLE-IX).
023800       2100-EXIT.
023900           EXIT.
024000
024100       3000-POST-SETTLEMENTS.
024200           ADD 1 TO WS-SETTLEMENT-COUNT.
024300           MOVE SET-SET-PAYER-ID TO WS-LOOKUP-USER-ID.
024400           PERFORM 1500-FIND-OR-ADD-BALANCE.
024500           ADD SET-SET-AMOUNT TO WS-BAL-NET-AMOUNT (WS-TABLE-IX).
024600           MOVE SET-SET-PAYEE-ID TO WS-LOOKUP-USER-ID.
024700           PERFORM 1500-FIND-OR-ADD-BALANCE.
024800           SUBTRACT SET-SET-AMOUNT FROM WS-BAL-NET-AMOUNT (WS-TABLE-IX).
024900       3000-EXIT.
025000           PERFORM 1200-READ-SETTLEMENT.
025100
025200       4000-SPILL-BALANCE-TABLE.
025300           PERFORM 4100-WRITE-ONE-BALANCE THRU 4100-EXIT
025400               VARYING WS-TABLE-IX FROM 1 BY 1
025500               UNTIL WS-TABLE-IX > WS-BALANCE-COUNT.
025600
025700       4100-WRITE-ONE-BALANCE.
025800           MOVE WS-BAL-USER-ID (WS-TABLE-IX) TO NBL-USER-ID.
025900           MOVE WS-BAL-NET-AMOUNT (WS-TABLE-IX) TO NBL-NET-AMOUNT.
026000           WRITE NBL-NET-BALANCE-WORK-RECORD.
026100       4100-EXIT.
026200           EXIT.
026300
026400       9000-TERMINATE-RUN.
026500           CLOSE EXPENSE-HEADER-FILE.
026600           CLOSE SPLIT-OUTPUT-FILE.
026700           CLOSE SETTLEMENT-FILE.
026800           CLOSE NET-BALANCE-WORK-FILE.
026900           DISPLAY 'IOE-0901 BALANCE-ACCUM RUN COMPLETE - EXPENSES = '
027000               WS-EXPENSE-COUNT ' SETTLEMENTS = ' WS-SETTLEMENT-COUNT
027100               ' USERS = ' WS-BALANCE-COUNT.
027200
027300
