000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SETTLE-UP-REPORT.
000300       AUTHOR.        R.T. COMBS.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  08/09/89.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0123  SETTLE-UP-REPORT BATCH RUN
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   PRINTS THE MINIMAL SETTLE-UP TRANSACTION LIST PRODUCED BY
001400      *   THE DEBT-SIMPLIFY RUN (DBT.R00903) FOR ONE GROUP, RESOLVING
001500      *   EACH USER ID AGAINST THE USER-MASTER FILE FOR A DISPLAY
001600      *   NAME.  ALSO ACCUMULATES, PER USER SEEN ON THE BALANCE-DEBT
001700      *   FILE, THE TOTAL-OWED / TOTAL-OWING / NET-BALANCE FIGURES AND
001800      *   (WHEN THE SYSIN CONTROL CARD NAMES TWO USERS) THE NET
001900      *   BALANCE BETWEEN THAT PAIR - LOGGED TO THE JOB LOG RATHER
002000      *   THAN PRINTED, SINCE OPERATIONS ASKED FOR THESE AS CONTROL
002100      *   FIGURES, NOT AS PART OF THE MEMBER-FACING REPORT.
002200      *
002300      *   CONTROL CARD (SYSIN), ONE PER RUN:
002400      *       COLS  1- 9  GROUP ID PRINTED ON THE REPORT HEADING
002500      *       COLS 10-18  FIRST BETWEEN-USERS USER ID (ZERO IF N/A)
002600      *       COLS 19-27  SECOND BETWEEN-USERS USER ID (ZERO IF N/A)
002700      *
002800      ****************************************************************
002900      * CHANGE LOG
003000      *----------------------------------------------------------------
003100      * DATE     BY   REQUEST     DESCRIPTION
003200      * 08/09/89 JF   IOE-0123    ORIGINAL CODING.                IOE-0123
003300      * 06/26/91 RTC  IOE-0241    ADDED USER-MASTER NAME LOOKUP - IOE-0241
003400      *                           THE FIRST CUT OF THIS REPORT    IOE-0241
003500      *                           PRINTED BARE USER ID NUMBERS    IOE-0241
003600      *                           ONLY.                           IOE-0241
003700      * 01/22/96 MPK  IOE-0398    CORRECTED SIGN POSITION ON ALL  IOE-0398
003800      *                           SIGNED AMOUNT FIELDS - TRAILING IOE-0398
003900      *                           SEPARATE THROUGHOUT.            IOE-0398
004000      * 08/11/98 MPK  IOE-0407    Y2K REMEDIATION - ADDED THE     IOE-0407
004100      *                           CENTURY WINDOW BELOW (YY LESS   IOE-0407
004200      *                           THAN 50 IS 20XX, OTHERWISE 19XX)IOE-0407
004300      *                           SO THE REPORT HEADING DATE DOES IOE-0407
004400      *                           NOT ROLL BACKWARD AT THE TURN OFIOE-0407
004500      *                           THE CENTURY.                    IOE-0407
004600      * 04/03/01 DLW  IOE-0466    ADDED PER-USER                  IOE-0466
004700      *                           TOTAL-OWED/TOTAL-OWING/NET-BALANIOE-0466
004800      *                           CONTROL FIGURES TO THE JOB LOG  IOE-0466
004900      *                           PER MEMBER SERVICES REQUEST     IOE-0466
005000      *                           (THEY WERE RECONCILING THESE BY IOE-0466
005100      *                           HAND FROM THE PRINTED DETAIL).  IOE-0466
005200      * 07/01/09 SHR  IOE-0522    ADDED THE SYSIN CONTROL CARD ANDIOE-0522
005300      *                           THE BETWEEN-USERS NET BALANCE   IOE-0522
005400      *                           FIGURE.                         IOE-0522
005500      ****************************************************************
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT BALANCE-DEBT-FILE ASSIGN TO BALDEBT
006300               ORGANIZATION IS LINE SEQUENTIAL.
006400           SELECT USER-FILE ASSIGN TO USERMST
006500               ORGANIZATION IS LINE SEQUENTIAL.
006600           SELECT SETTLEUP-REPORT-FILE ASSIGN TO SETLRPT
006700               ORGANIZATION IS LINE SEQUENTIAL.
006800       DATA DIVISION.
006900       FILE SECTION.
007000      *
007100      *    BALANCE-DEBT-FILE - SEE COPYBOOKS/GBL.BALANCE.CBL.
007200      *
007300       FD  BALANCE-DEBT-FILE.
007400       01  GBL-BALANCE-DEBT-RECORD.
007500           05  GBL-BAL-FROM-USER              PIC 9(9).
007600           05  GBL-BAL-TO-USER                PIC 9(9).
007700           05  GBL-BAL-AMOUNT                 PIC S9(8)V99
007800                                               SIGN IS TRAILING SEPARATE.
007900           05  FILLER                         PIC X(1).
008000       01  GBL-KEY-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
008100           05  GBL-KEY-FROM-USER              PIC 9(9).
008200           05  GBL-KEY-TO-USER                PIC 9(9).
008300           05  FILLER                         PIC X(12).
008400      *
008500      *    USER-FILE - SEE COPYBOOKS/USR.TIP06.CBL.
008600      *
008700       FD  USER-FILE.
008800       01  USR-USER-MASTER-RECORD.
008900           05  USR-USER-ID                    PIC 9(9).
009000           05  USR-USER-NAME                  PIC X(40).
009100           05  FILLER                         PIC X(1).
009200       01  USR-KEY-VIEW REDEFINES USR-USER-MASTER-RECORD.
009300           05  USR-KEY-USER-ID                PIC 9(9).
009400           05  FILLER                         PIC X(41).
009500      *
009600      *    SETTLEUP-REPORT-FILE - SEE COPYBOOKS/RPT.R00905.CBL.
009700      *
009800       FD  SETTLEUP-REPORT-FILE.
009900       01  RPT-SETTLEUP-PRINT-LINE.
010000           05  RPT-LINE-TYPE-CD               PIC X(1).
010100               88  RPT-LINE-TYPE-HEADING          VALUE 'H'.
010200               88  RPT-LINE-TYPE-DETAIL           VALUE 'D'.
010300               88  RPT-LINE-TYPE-TOTAL            VALUE 'T'.
010400           05  RPT-HEADING-AREA.
010500               10  RPT-HDG-GROUP-ID           PIC 9(9).
010600               10  FILLER                     PIC X(3).
010700               10  RPT-HDG-RUN-DATE.
010800                   15  RPT-HDG-RUN-CC         PIC 9(2).
010900                   15  RPT-HDG-RUN-YY         PIC 9(2).
011000                   15  RPT-HDG-RUN-MM         PIC 9(2).
011100                   15  RPT-HDG-RUN-DD         PIC 9(2).
011200               10  FILLER                     PIC X(110).
011300           05  RPT-DETAIL-AREA REDEFINES RPT-HEADING-AREA.
011400               10  RPT-DET-FROM-USER-ID       PIC 9(9).
011500               10  FILLER                     PIC X(2).
011600               10  RPT-DET-FROM-USER-NAME     PIC X(30).
011700               10  FILLER                     PIC X(2).
011800               10  RPT-DET-TO-USER-ID         PIC 9(9).
011900               10  FILLER                     PIC X(2).
012000               10  RPT-DET-TO-USER-NAME       PIC X(30).
012100               10  FILLER                     PIC X(2).
012200               10  RPT-DET-AMOUNT-ED          PIC $$$,$$$,$$9.99-.
012300               10  FILLER                     PIC X(29).
012400           05  RPT-TOTAL-AREA REDEFINES RPT-HEADING-AREA.
012500               10  FILLER                     PIC X(83).
012600               10  RPT-TOT-LABEL              PIC X(12)
012700                                               VALUE 'GRAND TOTAL:'.
012800               10  RPT-TOT-AMOUNT-ED          PIC $$$,$$$,$$9.99-.
012900               10  FILLER                     PIC X(20).
013000       WORKING-STORAGE SECTION.
013100       77  WS-DEBT-COUNT                      PIC S9(7) COMP VALUE ZERO.
013200       77  WS-USER-COUNT                      PIC S9(4) COMP VALUE ZERO.
013300       77  WS-SUMMARY-COUNT                   PIC S9(4) COMP VALUE ZERO.
013400       77  WS-TABLE-IX                        PIC S9(4) COMP VALUE ZERO.
013500       77  WS-SUM-IX                          PIC S9(4) COMP VALUE ZERO.
013600       77  WS-GRAND-TOTAL                     PIC S9(9)V99 VALUE ZERO.
013700
013800       01  WS-CONTROL-SWITCHES.
013900           05  USR-EOF-SWITCH                 PIC X(1) VALUE 'N'.
014000               88  USR-AT-EOF                     VALUE 'Y'.
014100           05  GBL-EOF-SWITCH                 PIC X(1) VALUE 'N'.
014200               88  GBL-AT-EOF                     VALUE 'Y'.
014300           05  WS-FOUND-SWITCH                PIC X(1) VALUE 'N'.
014400           05  FILLER                         PIC X(1).
014500
014600       01  WS-CONTROL-CARD.
014700           05  WS-CTL-GROUP-ID                PIC 9(9) VALUE ZERO.
014800           05  WS-CTL-USER-1                  PIC 9(9) VALUE ZERO.
014900           05  WS-CTL-USER-2                  PIC 9(9) VALUE ZERO.
015000           05  FILLER                         PIC X(53).
015100
015200      *
015300      *    RUN-DATE - EXPANDED FROM A 6-DIGIT ACCEPT-FROM-DATE VALUE
015400      *    USING THE IOE-0407 CENTURY WINDOW (SEE CHANGE LOG).
015500      *
015600       01  WS-RUN-DATE-RAW.
015700           05  WS-RUN-YY                      PIC 9(2).
015800           05  WS-RUN-MM                      PIC 9(2).
015900           05  WS-RUN-DD                      PIC 9(2).
016000           05  FILLER                         PIC X(1).
016100       01  WS-RUN-DATE-FULL.
016200           05  WS-RUN-CC                      PIC 9(2).
016300           05  WS-RUN-YY-OUT                  PIC 9(2).
016400           05  WS-RUN-MM-OUT                  PIC 9(2).
016500           05  WS-RUN-DD-OUT                  PIC 9(2).
016600           05  FILLER                         PIC X(1).
016700
016800       01  WS-LOOKUP-AREA.
016900           05  WS-LOOKUP-USER-ID              PIC 9(9).
017000           05  WS-LOOKUP-USER-NAME            PIC X(30).
017100           05  FILLER                         PIC X(1).
017200
017300      *
017400      *    IN-CORE USER TABLE, LOADED ONCE FROM USER-FILE.
017500      *
017600       01  WS-USER-TABLE.
017700           05  WS-USER-ENTRY OCCURS 2000 TIMES.
017800               10  WS-USR-ID                  PIC 9(9).
017900               10  WS-USR-NAME                PIC X(40).
018000               10  FILLER                     PIC X(1).
018100
018200      *
018300      *    IN-CORE SUMMARY TABLE - ONE ROW PER USER ID SEEN ON THE
018400      *    BALANCE-DEBT-FILE FOR THIS GROUP (IOE-0466).
018500      *
018600       01  WS-SUMMARY-TABLE.
018700           05  WS-SUMMARY-ENTRY OCCURS 2000 TIMES.
018800               10  WS-SUM-USER-ID             PIC 9(9).
018900               10  WS-SUM-TOTAL-OWED          PIC S9(8)V99.
019000               10  WS-SUM-TOTAL-OWING         PIC S9(8)V99.
019100               10  WS-SUM-NET-BALANCE         PIC S9(8)V99.
019200               10  FILLER                     PIC X(1).
019300
019400       01  WS-BETWEEN-USERS-AREA.
019500           05  WS-BETWEEN-1-TO-2              PIC S9(8)V99 VALUE ZERO.
019600           05  WS-BETWEEN-2-TO-1              PIC S9(8)V99 VALUE ZERO.
019700           05  WS-BETWEEN-NET                 PIC S9(8)V99 VALUE ZERO.
019800           05  FILLER                         PIC X(1).
019900
020000       PROCEDURE DIVISION.
020100
020200       0000-MAIN-CONTROL.
020300           PERFORM 1000-INITIALIZE-RUN.
020400           PERFORM 2000-BUILD-USER-TABLE THRU 2000-EXIT
020500               UNTIL USR-AT-EOF.
020600           PERFORM 3000-PRINT-HEADING.
020700           PERFORM 4000-PROCESS-ONE-DEBT THRU 4000-EXIT
020800               UNTIL GBL-AT-EOF.
020900           PERFORM 5000-PRINT-GRAND-TOTAL.
021000           PERFORM 6000-DISPLAY-USER-SUMMARIES THRU 6000-EXIT
021100               VARYING WS-SUM-IX FROM 1 BY 1
021200               UNTIL WS-SUM-IX > WS-SUMMARY-COUNT.
021300           IF WS-CTL-USER-1 NOT = ZERO AND WS-CTL-USER-2 NOT = ZERO
021400               PERFORM 7000-DISPLAY-BETWEEN-USERS.
021500           PERFORM 9000-TERMINATE-RUN.
021600           STOP RUN.
021700
021800       1000-INITIALIZE-RUN.
021900           ACCEPT WS-CONTROL-CARD FROM SYSIN.
022000           ACCEPT WS-RUN-DATE-RAW FROM DATE.
022100           IF WS-RUN-YY < 50
022200               MOVE 20 TO WS-RUN-CC
022300           ELSE
022400               MOVE 19 TO WS-RUN-CC.
022500           MOVE WS-RUN-YY TO WS-RUN-YY-OUT.
022600           MOVE WS-RUN-MM TO WS-RUN-MM-OUT.
022700           MOVE WS-RUN-DD TO WS-RUN-DD-OUT.
022800           OPEN INPUT USER-FILE.
022900           OPEN INPUT BALANCE-DEBT-FILE.
023000           OPEN OUTPUT SETTLEUP-REPORT-FILE.
023100           MOVE ZERO TO WS-DEBT-COUNT.
023200           MOVE ZERO TO WS-USER-COUNT.
023300           MOVE ZERO TO WS-SUMMARY-COUNT.
023400           MOVE ZERO TO WS-GRAND-TOTAL.
023500           PERFORM 1100-READ-USER-MASTER.
023600           PERFORM 1200-READ-BALANCE-DEBT.
023700
023800       1100-READ-USER-MASTER.
023900           READ USER-FILE
024000               AT END MOVE 'Y' TO USR-EOF-SWITCH.
024100
024200       1200-READ-BALANCE-DEBT.
024300           READ BALANCE-DEBT-FILE
024400               AT END MOVE 'Y' TO GBL-EOF-SWITCH.
024500
024600      *
024700      *    1500-FIND-OR-ADD-SUMMARY - LOCATES WS-SUM-USER-ID EQUAL TO
024800      *    WS-LOOKUP-USER-ID IN WS-SUMMARY-TABLE, ADDING A NEW ZERO
024900      *    ROW AT THE END IF NOT FOUND.  LEAVES WS-TABLE-IX POINTING
025000      *    AT THE ROW.
025100      *
025200       1500-FIND-OR-ADD-SUMMARY.
025300           MOVE 'N' TO WS-FOUND-SWITCH.
025400           MOVE ZERO TO WS-TABLE-IX.
025500           PERFORM 1510-SEARCH-SUMMARY-ROW THRU 1510-EXIT
025600               UNTIL WS-FOUND-SWITCH = 'Y'
025700                  OR WS-TABLE-IX = WS-SUMMARY-COUNT.
025800           IF WS-FOUND-SWITCH = 'N'
025900               ADD 1 TO WS-SUMMARY-COUNT
026000               MOVE WS-SUMMARY-COUNT TO WS-TABLE-IX
026100               MOVE WS-LOOKUP-USER-ID TO WS-SUM-USER-ID (WS-TABLE-IX)
026200               MOVE ZERO TO WS-SUM-TOTAL-OWED (WS-TABLE-IX)
026300               MOVE ZERO TO WS-SUM-TOTAL-OWING (WS-TABLE-IX)
026400               MOVE ZERO TO WS-SUM-NET-BALANCE (WS-TABLE-IX).
026500
026600       1510-SEARCH-SUMMARY-ROW.
026700           ADD 1 TO WS-TABLE-IX.
026800           IF WS-SUM-USER-ID (WS-TABLE-IX) = WS-LOOKUP-USER-ID
026900               MOVE 'Y' TO WS-FOUND-SWITCH.
027000       1510-EXIT.
027100           EXIT.
027200
027300      *
027400      *    1600-LOOKUP-USER-NAME - RESOLVES WS-LOOKUP-USER-ID AGAINST
027500      *    WS-USER-TABLE, RETURNING WS-LOOKUP-USER-NAME (SPACES/
027600      *    ASTERISKS IF NOT ON THE USER-MASTER FILE).
027700      *
027800       1600-LOOKUP-USER-NAME.
027900           MOVE 'N' TO WS-FOUND-SWITCH.
028000           MOVE ZERO TO WS-TABLE-IX.
028100           PERFORM 1610-SEARCH-USER-ROW THRU 1610-EXIT
028200               UNTIL WS-FOUND-SWITCH = 'Y'
028300                  OR WS-TABLE-IX = WS-USER-COUNT.
028400           IF WS-FOUND-SWITCH = 'Y'
028500               MOVE WS-USR-NAME (WS-TABLE-IX) TO WS-LOOKUP-USER-NAME
028600           ELSE
028700               MOVE '** USER NOT ON FILE **' TO WS-LOOKUP-USER-NAME.
028800
028900       1610-SEARCH-USER-ROW.
029000           ADD 1 TO WS-TABLE-IX.
029100           IF WS-USR-ID (WS-TABLE-IX) = WS-LOOKUP-USER-ID
029200               MOVE 'Y' TO WS-FOUND-SWITCH.
029300       1610-EXIT.
029400           EXIT.
029500
029600       2000-BUILD-USER-TABLE.
029700           ADD 1 TO WS-USER-COUNT.
029800           MOVE USR-USER-ID TO WS-USR-ID (WS-USER-COUNT).
029900           MOVE USR-USER-NAME TO WS-USR-NAME (WS-USER-COUNT).
030000       2000-EXIT.
030100           PERFORM 1100-READ-USER-MASTER.
030200
030300       3000-PRINT-HEADING.
030400           MOVE SPACES TO RPT-SETTLEUP-PRINT-LINE.
030500           MOVE 'H' TO RPT-LINE-TYPE-CD.
030600           MOVE WS-CTL-GROUP-ID TO RPT-HDG-GROUP-ID.
030700           MOVE WS-RUN-CC TO RPT-HDG-RUN-CC.
030800           MOVE WS-RUN-YY-OUT TO RPT-HDG-RUN-YY.
030900           MOVE WS-RUN-MM-OUT TO RPT-HDG-RUN-MM.
031000           MOVE WS-RUN-DD-OUT TO RPT-HDG-RUN-DD.
031100           WRITE RPT-SETTLEUP-PRINT-LINE.
031200
031300       4000-PROCESS-ONE-DEBT.
031400           ADD 1 TO WS-DEBT-COUNT.
031500           ADD GBL-BAL-AMOUNT TO WS-GRAND-TOTAL.
031600           PERFORM 4100-PRINT-DETAIL-LINE.
031700           MOVE GBL-BAL-FROM-USER TO WS-LOOKUP-USER-ID.
031800           PERFORM 1500-FIND-OR-ADD-SUMMARY.
031900           ADD GBL-BAL-AMOUNT TO WS-SUM-TOTAL-OWED (WS-TABLE-IX).
032000           MOVE GBL-BAL-TO-USER TO WS-LOOKUP-USER-ID.
032100           PERFORM 1500-FIND-OR-ADD-SUMMARY.
032200           ADD GBL-BAL-AMOUNT TO WS-SUM-TOTAL-OWING (WS-TABLE-IX).
032300           IF WS-CTL-USER-1 NOT = ZERO AND WS-CTL-USER-2 NOT = ZERO
032400               IF GBL-BAL-FROM-USER = WS-CTL-USER-1
032500                       AND GBL-BAL-TO-USER = WS-CTL-USER-2
032600                   ADD GBL-BAL-AMOUNT TO WS-BETWEEN-1-TO-2
032700               ELSE
032800               IF GBL-BAL-FROM-USER = WS-CTL-USER-2
032900                       AND GBL-BAL-TO-USER = WS-CTL-USER-1
033000                   ADD GBL-BAL-AMOUNT TO WS-BETWEEN-2-TO-1.
033100       4000-EXIT.
033200           PERFORM 1200-READ-BALANCE-DEBT.
033300
033400       4100-PRINT-DETAIL-LINE.
033500           MOVE SPACES TO RPT-SETTLEUP-PRINT-LINE.
033600           MOVE 'D' TO RPT-LINE-TYPE-CD.
033700           MOVE GBL-BAL-FROM-USER TO RPT-DET-FROM-USER-ID.
033800           MOVE GBL-BAL-FROM-USER TO WS-LOOKUP-USER-ID.
033900           PERFORM 1600-LOOKUP-USER-NAME.
034000           MOVE WS-LOOKUP-USER-NAME TO RPT-DET-FROM-USER-NAME.
034100           MOVE GBL-BAL-TO-USER TO RPT-DET-TO-USER-ID.
034200           MOVE GBL-BAL-TO-USER TO WS-LOOKUP-USER-ID.
034300           PERFORM 1600-LOOKUP-USER-NAME.
034400           MOVE WS-LOOKUP-USER-NAME TO RPT-DET-TO-USER-NAME.
034500           MOVE GBL-BAL-AMOUNT TO RPT-DET-AMOUNT-ED.
034600           WRITE RPT-SETTLEUP-PRINT-LINE.
034700
034800       5000-PRINT-GRAND-TOTAL.
034900           MOVE SPACES TO RPT-SETTLEUP-PRINT-LINE.
035000           MOVE 'T' TO RPT-LINE-TYPE-CD.
035100           MOVE 'GRAND TOTAL:' TO RPT-TOT-LABEL.
035200           MOVE WS-GRAND-TOTAL TO RPT-TOT-AMOUNT-ED.
035300           WRITE RPT-SETTLEUP-PRINT-LINE.
035400
035500       6000-DISPLAY-USER-SUMMARIES.
035600           COMPUTE WS-SUM-NET-BALANCE (WS-SUM-IX) =
035700               WS-SUM-TOTAL-OWING (WS-SUM-IX)
035800               - WS-SUM-TOTAL-OWED (WS-SUM-IX)
035900           DISPLAY 'IOE-0940 USER ' WS-SUM-USER-ID (WS-SUM-IX)
036000               ' TOTAL-OWED = ' WS-SUM-TOTAL-OWED (WS-SUM-IX)
036100               ' TOTAL-OWING = ' WS-SUM-TOTAL-OWING (WS-SUM-IX)
036200               ' NET-BALANCE = ' WS-SUM-NET-BALANCE (WS-SUM-IX).
036300       6000-EXIT.
036400           EXIT.
036500
036600       7000-DISPLAY-BETWEEN-USERS.
036700           COMPUTE WS-BETWEEN-NET =
036800               WS-BETWEEN-1-TO-2 - WS-BETWEEN-2-TO-1.
036900           DISPLAY 'IOE-0941 BETWEEN-USERS ' WS-CTL-USER-1
037000               ' AND ' WS-CTL-USER-2 ' BETWEEN-BALANCE = '
037100               WS-BETWEEN-NET.
037200
037300       9000-TERMINATE-RUN.
037400           CLOSE USER-FILE.
037500           CLOSE BALANCE-DEBT-FILE.
037600           CLOSE SETTLEUP-REPORT-FILE.
037700           DISPLAY 'IOE-0903 SETTLE-UP-REPORT RUN COMPLETE - '
037800               'TRANSACTIONS PRINTED = ' WS-DEBT-COUNT
037900               ' GRAND TOTAL = ' WS-GRAND-TOTAL.
038000
038100
