000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    DEBT-SIMPLIFY.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  08/02/89.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0122  DEBT-SIMPLIFY BATCH RUN
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   READS THE NET-BALANCE-WORK-FILE SPILLED BY THE BALANCE-
001400      *   ACCUM RUN (BAL.R00902) AND REDUCES THE GROUP'S MANY
001500      *   PAIRWISE BALANCES TO A MINIMAL SET OF SETTLE-UP PAYMENTS.
001600      *
001700      *   SPLITS THE WORK FILE INTO A CREDITOR EXTRACT (BALANCE
001800      *   GREATER THAN ZERO) AND A DEBTOR EXTRACT (BALANCE LESS THAN
001900      *   ZERO, MAGNITUDE ONLY), SORTS EACH DESCENDING BY AMOUNT, THEN
002000      *   WALKS BOTH SORTED FILES WITH TWO CURSORS - THE CLASSIC
002100      *   LARGEST-CREDITOR-AGAINST-LARGEST-DEBTOR GREEDY MATCH - UNTIL
002200      *   ONE OR BOTH LISTS ARE EXHAUSTED.  A MATCH SMALLER THAN ONE
002300      *   CENT IS TREATED AS SETTLED AND DROPPED WITHOUT A TRANSACTION.
002400      *
002500      ****************************************************************
002600      * CHANGE LOG
002700      *----------------------------------------------------------------
002800      * DATE     BY   REQUEST     DESCRIPTION
002900      * 08/02/89 JF   IOE-0122    ORIGINAL CODING.                IOE-0122
003000      * 06/24/91 RTC  IOE-0240    CHANGED SOURCE OF THE           IOE-0240
003100      *                           NET-BALANCE TABLE FROM THE OLD  IOE-0240
003200      *                           COMMON AREA TO THE NEW          IOE-0240
003300      *                           NET-BALANCE-WORK-FILE.          IOE-0240
003400      * 01/22/96 MPK  IOE-0397    CORRECTED SIGN POSITION ON ALL  IOE-0397
003500      *                           SIGNED AMOUNT FIELDS - TRAILING IOE-0397
003600      *                           SEPARATE THROUGHOUT.            IOE-0397
003700      * 08/11/98 MPK  IOE-0406    Y2K REMEDIATION - NO DATE MATH  IOE-0406
003800      *                           IN THIS PROGRAM, REVIEWED AND   IOE-0406
003900      *                           SIGNED OFF BY YEAR 2000 PROJECT IOE-0406
004000      *                           OFFICE.                         IOE-0406
004100      * 04/03/01 DLW  IOE-0465    LOWERED THE SETTLED THRESHOLD   IOE-0465
004200      *                           TEST FROM ZERO TO ONE CENT -    IOE-0465
004300      *                           PENNY-SIZED BALANCES LEFT OVER  IOE-0465
004400      *                           FROM ROUNDING WERE GENERATING   IOE-0465
004500      *                           NUISANCE PAYMENTS.              IOE-0465
004600      * 07/01/09 SHR  IOE-0521    REPLACED THE OLD IN-STORAGE     IOE-0521
004700      *                           BUBBLE SORT OF THE BALANCE TABLEIOE-0521
004800      *                           WITH TWO SORT VERB PASSES - THE IOE-0521
004900      *                           2000-MEMBER TABLE MADE THE      IOE-0521
005000      *                           BUBBLE SORT TOO SLOW.           IOE-0521
005100      ****************************************************************
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT NET-BALANCE-WORK-FILE ASSIGN TO NETBAL
005900               ORGANIZATION IS LINE SEQUENTIAL.
006000           SELECT CREDITOR-SORT-FILE ASSIGN TO SORTWK1.
006100           SELECT CREDITOR-SORTED-FILE ASSIGN TO CREDSRT
006200               ORGANIZATION IS LINE SEQUENTIAL.
006300           SELECT DEBTOR-SORT-FILE ASSIGN TO SORTWK2.
006400           SELECT DEBTOR-SORTED-FILE ASSIGN TO DEBTSRT
006500               ORGANIZATION IS LINE SEQUENTIAL.
006600           SELECT BALANCE-DEBT-FILE ASSIGN TO BALDEBT
006700               ORGANIZATION IS LINE SEQUENTIAL.
006800       DATA DIVISION.
006900       FILE SECTION.
007000      *
007100      *    NET-BALANCE-WORK-FILE - SEE COPYBOOKS/NBL.WORK01.CBL.
007200      *
007300       FD  NET-BALANCE-WORK-FILE.
007400       01  NBL-NET-BALANCE-WORK-RECORD.
007500           05  NBL-USER-ID                    PIC 9(9).
007600           05  NBL-NET-AMOUNT                 PIC S9(8)V99
007700                                               SIGN IS TRAILING SEPARATE.
007800           05  FILLER                         PIC X(1).
007900       01  NBL-KEY-VIEW REDEFINES NBL-NET-BALANCE-WORK-RECORD.
008000           05  NBL-KEY-USER-ID                PIC 9(9).
008100           05  FILLER                         PIC X(12).
008200      *
008300      *    CREDITOR-SORT-FILE - SORT WORK FILE, DESCENDING BY AMOUNT.
008400      *
008500       SD  CREDITOR-SORT-FILE.
008600       01  CRD-SORT-RECORD.
008700           05  CRD-SRT-AMOUNT                 PIC S9(8)V99.
008800           05  CRD-SRT-USER-ID                PIC 9(9).
008900           05  FILLER                         PIC X(1).
009000      *
009100      *    CREDITOR-SORTED-FILE - GIVING FILE OF THE CREDITOR SORT.
009200      *
009300       FD  CREDITOR-SORTED-FILE.
009400       01  CRD-SORTED-RECORD.
009500           05  CRD-SORTED-AMOUNT              PIC S9(8)V99.
009600           05  CRD-SORTED-USER-ID             PIC 9(9).
009700           05  FILLER                         PIC X(1).
009800      *
009900      *    DEBTOR-SORT-FILE - SORT WORK FILE, DESCENDING BY AMOUNT
010000      *    (AMOUNT HELD AS AN UNSIGNED MAGNITUDE, NOT AS THE NEGATIVE
010100      *    NET-BALANCE VALUE IT CAME FROM).
010200      *
010300       SD  DEBTOR-SORT-FILE.
010400       01  DBT-SORT-RECORD.
010500           05  DBT-SRT-AMOUNT                 PIC 9(8)V99.
010600           05  DBT-SRT-USER-ID                PIC 9(9).
010700           05  FILLER                         PIC X(1).
010800      *
010900      *    DEBTOR-SORTED-FILE - GIVING FILE OF THE DEBTOR SORT.
011000      *
011100       FD  DEBTOR-SORTED-FILE.
011200       01  DBT-SORTED-RECORD.
011300           05  DBT-SORTED-AMOUNT              PIC 9(8)V99.
011400           05  DBT-SORTED-USER-ID             PIC 9(9).
011500           05  FILLER                         PIC X(1).
011600      *
011700      *    BALANCE-DEBT-FILE - SEE COPYBOOKS/GBL.BALANCE.CBL.
011800      *
011900       FD  BALANCE-DEBT-FILE.
012000       01  GBL-BALANCE-DEBT-RECORD.
012100           05  GBL-BAL-FROM-USER              PIC 9(9).
012200           05  GBL-BAL-TO-USER                PIC 9(9).
012300           05  GBL-BAL-AMOUNT                 PIC S9(8)V99
012400                                               SIGN IS TRAILING SEPARATE.
012500           05  FILLER                         PIC X(1).
012600       01  GBL-KEY-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
012700           05  GBL-KEY-FROM-USER              PIC 9(9).
012800           05  GBL-KEY-TO-USER                PIC 9(9).
012900           05  FILLER                         PIC X(12).
013000       01  GBL-AMOUNT-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
013100           05  FILLER                         PIC X(18).
013200           05  GBL-PRINT-AMOUNT               PIC S9(8)V99
013300                                               SIGN IS TRAILING SEPARATE.
013400           05  FILLER                         PIC X(1).
013500       WORKING-STORAGE SECTION.
013600       77  WS-DEBT-RECORD-COUNT               PIC S9(7) COMP VALUE ZERO.
013700       77  WS-CREDITOR-COUNT                  PIC S9(4) COMP VALUE ZERO.
013800       77  WS-DEBTOR-COUNT                    PIC S9(4) COMP VALUE ZERO.
013900       77  WS-GRAND-TOTAL                     PIC S9(9)V99 VALUE ZERO.
014000
014100       01  WS-CONTROL-SWITCHES.
014200           05  NBL-EOF-SWITCH                 PIC X(1) VALUE 'N'.
014300           05  CRD-EOF-SWITCH                 PIC X(1) VALUE 'N'.
014400               88  CRD-AT-EOF                     VALUE 'Y'.
014500           05  DBT-EOF-SWITCH                 PIC X(1) VALUE 'N'.
014600               88  DBT-AT-EOF                     VALUE 'Y'.
014700           05  FILLER                         PIC X(1).
014800
014900       01  WS-MATCH-AREA.
015000           05  WS-CRED-USER-ID                PIC 9(9).
015100           05  WS-CRED-REMAIN                 PIC S9(8)V99.
015200           05  WS-DEBT-USER-ID                PIC 9(9).
015300           05  WS-DEBT-REMAIN                 PIC S9(8)V99.
015400           05  WS-SETTLE-AMOUNT               PIC S9(8)V99.
015500           05  FILLER                         PIC X(1).
015600
015700       PROCEDURE DIVISION.
015800
015900       0000-MAIN-CONTROL.
016000           PERFORM 1000-INITIALIZE-RUN.
016100           SORT CREDITOR-SORT-FILE
016200               ON DESCENDING KEY CRD-SRT-AMOUNT
016300               INPUT PROCEDURE IS 2000-SELECT-CREDITORS
016400               GIVING CREDITOR-SORTED-FILE.
016500           SORT DEBTOR-SORT-FILE
016600               ON DESCENDING KEY DBT-SRT-AMOUNT
016700               INPUT PROCEDURE IS 3000-SELECT-DEBTORS
016800               GIVING DEBTOR-SORTED-FILE.
016900           PERFORM 4000-MATCH-DEBTS.
017000           PERFORM 9000-TERMINATE-RUN.
017100           STOP RUN.
017200
017300       1000-INITIALIZE-RUN.
017400           OPEN OUTPUT BALANCE-DEBT-FILE.
017500           MOVE ZERO TO WS-DEBT-RECORD-COUNT.
017600           MOVE ZERO TO WS-CREDITOR-COUNT.
017700           MOVE ZERO TO WS-DEBTOR-COUNT.
017800           MOVE ZERO TO WS-GRAND-TOTAL.
017900
018000      *
018100      *    2000-SELECT-CREDITORS - SORT INPUT PROCEDURE.  RELEASES ONE
018200      *    SORT RECORD PER NET-BALANCE-WORK-FILE ROW WHOSE AMOUNT IS
018300      *    GREATER THAN ZERO.
018400      *
018500       2000-SELECT-CREDITORS.
018600           OPEN INPUT NET-BALANCE-WORK-FILE.
018700           MOVE 'N' TO NBL-EOF-SWITCH.
018800           READ NET-BALANCE-WORK-FILE
018900               AT END MOVE 'Y' TO NBL-EOF-SWITCH.
019000           PERFORM 2100-RELEASE-IF-CREDITOR THRU 2100-EXIT
019100               UNTIL NBL-EOF-SWITCH = 'Y'.
019200           CLOSE NET-BALANCE-WORK-FILE.
019300
019400       2100-RELEASE-IF-CREDITOR.
019500           IF NBL-NET-AMOUNT > 0
019600               MOVE NBL-NET-AMOUNT TO CRD-SRT-AMOUNT
019700               MOVE NBL-USER-ID TO CRD-SRT-USER-ID
019800               RELEASE CRD-SORT-RECORD
019900               ADD 1 TO WS-CREDITOR-COUNT.
020000           READ NET-BALANCE-WORK-FILE
020100               AT END MOVE 'Y' TO NBL-EOF-SWITCH.
020200       2100-EXIT.
020300           EXIT.
020400
020500      *
020600      *    3000-SELECT-DEBTORS - SORT INPUT PROCEDURE.  RELEASES ONE
020700      *    SORT RECORD PER NET-BALANCE-WORK-FILE ROW WHOSE AMOUNT IS
020800      *    LESS THAN ZERO, STORING THE ABSOLUTE VALUE OF THE AMOUNT.
020900      *
021000       3000-SELECT-DEBTORS.
021100           OPEN INPUT NET-BALANCE-WORK-FILE.
021200           MOVE 'N' TO NBL-EOF-SWITCH.
021300           READ NET-BALANCE-WORK-FILE
021400               AT END MOVE 'Y' TO NBL-EOF-SWITCH.
021500           PERFORM 3100-RELEASE-IF-DEBTOR THRU 3100-EXIT
021600               UNTIL NBL-EOF-SWITCH = 'Y'.
021700           CLOSE NET-BALANCE-WORK-FILE.
021800
021900       3100-RELEASE-IF-DEBTOR.
022000           IF NBL-NET-AMOUNT < 0
022100               COMPUTE DBT-SRT-AMOUNT = NBL-NET-AMOUNT * -1
022200               MOVE NBL-USER-ID TO DBT-SRT-USER-ID
022300               RELEASE DBT-SORT-RECORD
022400               ADD 1 TO WS-DEBTOR-COUNT.
022500           READ NET-BALANCE-WORK-FILE
022600               AT END MOVE 'Y' TO NBL-EOF-SWITCH.
022700       3100-EXIT.
022800           EXIT.
022900
023000      *
023100      *    4000-MATCH-DEBTS - THE TWO-CURSOR GREEDY MATCH.  ONE CURSOR
023200      *    WALKS THE CREDITOR-SORTED-FILE, THE OTHER THE DEBTOR-
023300      *    SORTED-FILE, BOTH LARGEST-FIRST.
023400      *
023500       4000-MATCH-DEBTS.
023600           OPEN INPUT CREDITOR-SORTED-FILE.
023700           OPEN INPUT DEBTOR-SORTED-FILE.
023800           MOVE 'N' TO CRD-EOF-SWITCH.
023900           MOVE 'N' TO DBT-EOF-SWITCH.
024000           PERFORM 4100-READ-CREDITOR.
024100           PERFORM 4200-READ-DEBTOR.
024200           PERFORM 4300-MATCH-ONE-PAIR THRU 4300-EXIT
024300               UNTIL CRD-AT-EOF OR DBT-AT-EOF.
024400           CLOSE CREDITOR-SORTED-FILE.
024500           CLOSE DEBTOR-SORTED-FILE.
024600
024700       4100-READ-CREDITOR.
024800           READ CREDITOR-SORTED-FILE
024900               AT END MOVE 'Y' TO CRD-EOF-SWITCH.
025000           IF CRD-EOF-SWITCH = 'N'
025100               MOVE CRD-SORTED-AMOUNT TO WS-CRED-REMAIN
025200               MOVE CRD-SORTED-USER-ID TO WS-CRED-USER-ID.
025300
025400       4200-READ-DEBTOR.
025500           READ DEBTOR-SORTED-FILE
025600               AT END MOVE 'Y' TO DBT-EOF-SWITCH.
025700           IF DBT-EOF-SWITCH = 'N'
025800               MOVE DBT-SORTED-AMOUNT TO WS-DEBT-REMAIN
025900               MOVE DBT-SORTED-USER-ID TO WS-DEBT-USER-ID.
026000
026100       4300-MATCH-ONE-PAIR.
026200           IF WS-CRED-REMAIN < WS-DEBT-REMAIN
026300               MOVE WS-CRED-REMAIN TO WS-SETTLE-AMOUNT
026400           ELSE
026500               MOVE WS-DEBT-REMAIN TO WS-SETTLE-AMOUNT.
026600           IF WS-SETTLE-AMOUNT NOT < 0.01
026700               PERFORM 5000-WRITE-BALANCE-DEBT.
026800           SUBTRACT WS-SETTLE-AMOUNT FROM WS-CRED-REMAIN.
026900           SUBTRACT WS-SETTLE-AMOUNT FROM WS-DEBT-REMAIN.
027000           IF WS-DEBT-REMAIN < 0.01
027100               PERFORM 4200-READ-DEBTOR.
027200           IF WS-CRED-REMAIN < 0.01
027300               PERFORM 4100-READ-CREDITOR.
027400       4300-EXIT.
027500           EXIT.
027600
027700       5000-WRITE-BALANCE-DEBT.
027800           MOVE WS-DEBT-USER-ID TO GBL-BAL-FROM-USER.
027900           MOVE WS-CRED-USER-ID TO GBL-BAL-TO-USER.
028000           MOVE WS-SETTLE-AMOUNT TO GBL-BAL-AMOUNT.
028100           WRITE GBL-BALANCE-DEBT-RECORD.
028200           ADD 1 TO WS-DEBT-RECORD-COUNT.
028300           ADD WS-SETTLE-AMOUNT TO WS-GRAND-TOTAL.
028400
028500       9000-TERMINATE-RUN.
028600           CLOSE BALANCE-DEBT-FILE.
028700           DISPLAY 'IOE-0902 DEBT-SIMPLIFY RUN COMPLETE - CREDITORS = '
028800               WS-CREDITOR-COUNT ' DEBTORS = ' WS-DEBTOR-COUNT.
028900           DISPLAY 'IOE-0902 SETTLE-UP TRANSACTIONS WRITTEN = '
029000               WS-DEBT-RECORD-COUNT ' GRAND TOTAL = ' WS-GRAND-TOTAL.
029100
029200
