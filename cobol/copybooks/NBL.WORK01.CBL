000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    NET-BALANCE-WORK-RECORD.
000300       AUTHOR.        R.T. COMBS.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  06/24/91.
000600       DATE-COMPILED. 07/01/09.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0239  NET-BALANCE WORK-FILE RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   INTERNAL PASS-FILE BETWEEN THE BALANCE-ACCUM RUN
001400      *   (BAL.R00902), WHICH BUILDS ONE OCCURRENCE PER USER ID SEEN
001500      *   IN A GROUP'S EXPENSES/SETTLEMENTS, AND THE DEBT-SIMPLIFY RUN
001600      *   (DBT.R00903), WHICH READS IT BACK TO PARTITION CREDITORS
001700      *   FROM DEBTORS.  NOT AN IOES LEDGER FILE - PURGED AT THE END
001800      *   OF EACH JOB STREAM BY THE CLEANUP STEP.
001900      *
002000      ****************************************************************
002100      * CHANGE LOG
002200      *----------------------------------------------------------------
002300      * DATE     BY   REQUEST     DESCRIPTION
002400      * 06/24/91 RTC  IOE-0239    ORIGINAL CODING - REPLACED THE  IOE-0239
002500      *                           OLD IN-CORE COMMON AREA THAT    IOE-0239
002600      *                           PASSED BALANCES BETWEEN THE TWO IOE-0239
002700      *                           STEPS, SO EACH STEP COULD BE    IOE-0239
002800      *                           RERUN ON ITS OWN.               IOE-0239
002900      * 01/22/96 MPK  IOE-0395    CORRECTED SIGN POSITION ON      IOE-0395
003000      *                           NBL-NET-AMOUNT - TRAILING       IOE-0395
003100      *                           SEPARATE.                       IOE-0395
003200      * 04/03/01 DLW  IOE-0463    ADDED KEY-VIEW REDEFINES FOR    IOE-0463
003300      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0463
003400      * 07/01/09 SHR  IOE-0520    ADDED PARTITION-VIEW /          IOE-0520
003500      *                           MAGNITUDE-VIEW REDEFINES FOR THEIOE-0520
003600      *                           DEBT-SIMPLIFY CREDITOR/DEBTOR   IOE-0520
003700      *                           SPLIT.                          IOE-0520
003800      ****************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT NET-BALANCE-WORK-FILE ASSIGN TO NETBAL
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  NET-BALANCE-WORK-FILE.
005000      *
005100      *    PRIMARY RECORD.
005200      *
005300       01  NBL-NET-BALANCE-WORK-RECORD.
005400           05  NBL-USER-ID                    PIC 9(9).
005500           05  NBL-NET-AMOUNT                 PIC S9(8)V99
005600                                               SIGN IS TRAILING SEPARATE.
005700           05  FILLER                         PIC X(1).
005800      *
005900      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
006000      *
006100       01  NBL-KEY-VIEW REDEFINES NBL-NET-BALANCE-WORK-RECORD.
006200           05  NBL-KEY-USER-ID                PIC 9(9).
006300           05  FILLER                         PIC X(12).
006400      *
006500      *    PARTITION-VIEW - SIGN-ONLY VIEW USED WHEN DEBT-SIMPLIFY
006600      *    SORTS THE WORK FILE INTO ITS CREDITOR AND DEBTOR TABLES.
006700      *
006800       01  NBL-PARTITION-VIEW REDEFINES NBL-NET-BALANCE-WORK-RECORD.
006900           05  FILLER                         PIC X(9).
007000           05  NBL-PARTITION-SIGN             PIC X(1).
007100           05  FILLER                         PIC X(11).
007200      *
007300      *    MAGNITUDE-VIEW - UNSIGNED ABSOLUTE-VALUE VIEW FOR THE
007400      *    DEBTOR TABLE (DEBTS ARE SORTED AND MATCHED BY MAGNITUDE).
007500      *
007600       01  NBL-MAGNITUDE-VIEW REDEFINES NBL-NET-BALANCE-WORK-RECORD.
007700           05  FILLER                         PIC X(9).
007800           05  NBL-MAGNITUDE-AMOUNT           PIC 9(8)V99.
007900           05  FILLER                         PIC X(1).
008000       WORKING-STORAGE SECTION.
008100       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
008200       PROCEDURE DIVISION.
008300           STOP RUN.
008400
008500
