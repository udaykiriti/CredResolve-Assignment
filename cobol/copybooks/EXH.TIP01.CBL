000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    EXPENSE-HEADER-RECORD.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  03/14/87.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0001  EXPENSE-HEADER RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   ONE OCCURRENCE PER GROUP EXPENSE POSTED TO THE LEDGER.
001400      *   EXP-NUM-SPLITS TELLS THE SPLIT-CALC RUN (SPL.R00901) HOW
001500      *   MANY EXPENSE-SPLIT-INPUT DETAIL ROWS FOLLOW FOR THIS ID.
001600      *
001700      ****************************************************************
001800      * CHANGE LOG
001900      *----------------------------------------------------------------
002000      * DATE     BY   REQUEST     DESCRIPTION
002100      * 03/14/87 JF   IOE-0001    ORIGINAL CODING.                IOE-0001
002200      * 11/02/88 JF   IOE-0114    ADDED SPLIT-TYPE CODE AND SPLIT IOE-0114
002300      *                           COUNT FOR EQUAL/EXACT/PERCENT   IOE-0114
002400      *                           APPORTIONMENT RUNS.             IOE-0114
002500      * 06/19/91 RTC  IOE-0233    ADDED TRAILER CONTROL TOTALS.   IOE-0233
002600      * 09/30/93 RTC  IOE-0301    WIDENED DESCRIPTION FIELD TO 40 IOE-0301
002700      *                           BYTES PER INTERNAL AUDIT        IOE-0301
002800      *                           REQUEST.                        IOE-0301
002900      * 01/22/96 MPK  IOE-0388    CORRECTED SIGN POSITION ON      IOE-0388
003000      *                           EXP-AMOUNT - MUST BE TRAILING   IOE-0388
003100      *                           SEPARATE TO MATCH DOWNSTREAM    IOE-0388
003200      *                           EXTRACT.                        IOE-0388
003300      * 08/11/98 MPK  IOE-0402    Y2K REMEDIATION - EXPANDED      IOE-0402
003400      *                           RUN-DATE CENTURY WINDOW ON      IOE-0402
003500      *                           HEADER-AREA.                    IOE-0402
003600      * 04/03/01 DLW  IOE-0455    ADDED KEY-VIEW REDEFINES FOR    IOE-0455
003700      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0455
003800      * 07/01/09 SHR  IOE-0512    ADDED DESC-VIEW REDEFINES FOR   IOE-0512
003900      *                           EXPENSE CATEGORY ROLLUP         IOE-0512
004000      *                           REPORTING.                      IOE-0512
004100      * 10/13/10 SHR  IOE-0530    ADDED AMOUNT-VIEW REDEFINES FOR IOE-0530
004200      *                           THE FINANCE DIVISION'S LEDGER-  IOE-0530
004300      *                           DETAIL EXTRACT TOOLING.         IOE-0530
004400      ****************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT EXPENSE-HEADER-FILE ASSIGN TO EXPHDR
005200               ORGANIZATION IS LINE SEQUENTIAL.
005300       DATA DIVISION.
005400       FILE SECTION.
005500       FD  EXPENSE-HEADER-FILE.
005600      *
005700      *    PRIMARY RECORD - EXACT IOES LEDGER LAYOUT.
005800      *
005900       01  EXH-EXPENSE-HEADER-RECORD.
006000           05  EXH-EXP-ID                     PIC 9(9).
006100           05  EXH-EXP-GROUP-ID               PIC 9(9).
006200           05  EXH-EXP-DESC                   PIC X(40).
006300           05  EXH-EXP-AMOUNT                 PIC S9(8)V99
006400                                               SIGN IS TRAILING SEPARATE.
006500           05  EXH-EXP-PAID-BY                PIC 9(9).
006600           05  EXH-EXP-SPLIT-TYPE             PIC X(1).
006700               88  EXH-SPLIT-TYPE-EQUAL           VALUE 'E'.
006800               88  EXH-SPLIT-TYPE-EXACT           VALUE 'X'.
006900               88  EXH-SPLIT-TYPE-PERCENT         VALUE 'P'.
007000           05  EXH-EXP-NUM-SPLITS             PIC 9(3).
007100           05  FILLER                         PIC X(1).
007200      *
007300      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
007400      *
007500       01  EXH-KEY-VIEW REDEFINES EXH-EXPENSE-HEADER-RECORD.
007600           05  EXH-KEY-EXP-ID                 PIC 9(9).
007700           05  EXH-KEY-GROUP-ID               PIC 9(9).
007800           05  FILLER                         PIC X(65).
007900      *
008000      *    DESC-VIEW - FIRST 4 BYTES OF DESCRIPTION CARRY AN OPTIONAL
008100      *    EXPENSE CATEGORY CODE (MEAL/TRVL/LODG/MISC) WHEN THE FRONT
008200      *    OFFICE ENTRY SCREEN SUPPLIES ONE.  NOT USED BY THE SPLIT-
008300      *    CALC OR BALANCE RUNS - RESERVED FOR FUTURE ROLLUP REPORTS.
008400      *
008500       01  EXH-DESC-VIEW REDEFINES EXH-EXPENSE-HEADER-RECORD.
008600           05  FILLER                         PIC X(18).
008700           05  EXH-DESC-CATEGORY-CD           PIC X(4).
008800           05  EXH-DESC-FREE-TEXT             PIC X(36).
008900           05  FILLER                         PIC X(25).
009000      *
009100      *    AMOUNT-VIEW - DOLLARS/CENTS BROKEN OUT FOR THE FINANCE
009200      *    DIVISION'S LEDGER-DETAIL EXTRACT (SEE ETL COPYBOOK SET) -
009300      *    NOT REFERENCED BY THE IOES BATCH PROGRAMS THEMSELVES.
009400      *
009500       01  EXH-AMOUNT-VIEW REDEFINES EXH-EXPENSE-HEADER-RECORD.
009600           05  FILLER                         PIC X(58).
009700           05  EXH-AMT-DOLLARS                PIC S9(8)
009800                                               SIGN IS TRAILING SEPARATE.
009900           05  EXH-AMT-CENTS                  PIC 9(2).
010000           05  FILLER                         PIC X(14).
010100       WORKING-STORAGE SECTION.
010200       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
010300       PROCEDURE DIVISION.
010400           STOP RUN.
010500
010600
