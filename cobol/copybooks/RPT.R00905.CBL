000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SETTLEUP-REPORT-RECORD.
000300       AUTHOR.        R.T. COMBS.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  06/26/91.
000600       DATE-COMPILED. 07/01/09.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0237  SETTLE-UP REPORT PRINT-LINE LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   PRINT LINE FOR THE SETTLE-UP-REPORT RUN (RPT.R00904).  ONE
001400      *   HEADING LINE PER GROUP, ONE DETAIL LINE PER BALANCE-DEBT
001500      *   RECORD (LARGEST UNRESOLVED DEBT FIRST - THE ORDER THE
001600      *   DEBT-SIMPLIFY RUN PRODUCED THEM IN), ONE TOTAL LINE.
001700      *
001800      ****************************************************************
001900      * CHANGE LOG
002000      *----------------------------------------------------------------
002100      * DATE     BY   REQUEST     DESCRIPTION
002200      * 06/26/91 RTC  IOE-0237    ORIGINAL CODING.                IOE-0237
002300      * 01/22/96 MPK  IOE-0393    WIDENED NAME COLUMNS TO 30 BYTESIOE-0393
002400      *                           TO MATCH USER-MASTER RECORD     IOE-0393
002500      *                           CHANGE.                         IOE-0393
002600      * 08/11/98 MPK  IOE-0403    Y2K REMEDIATION - EXPANDED      IOE-0403
002700      *                           HEADING RUN-DATE CENTURY WINDOW.IOE-0403
002800      * 04/03/01 DLW  IOE-0461    NO LAYOUT CHANGE - RECOMPILED   IOE-0461
002900      *                           UNDER REVISED STANDARDS         IOE-0461
003000      *                           COPYBOOK.                       IOE-0461
003100      * 07/01/09 SHR  IOE-0518    RENUMBERED FROM THE OLD         IOE-0518
003200      *                           858-SERIES REPORT RECORD ONTO   IOE-0518
003300      *                           THE IOES SERIES.                IOE-0518
003400      ****************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT SETTLEUP-REPORT-FILE ASSIGN TO SETLRPT
004200               ORGANIZATION IS LINE SEQUENTIAL.
004300       DATA DIVISION.
004400       FILE SECTION.
004500       FD  SETTLEUP-REPORT-FILE.
004600      *
004700      *    PRIMARY RECORD.
004800      *
004900       01  RPT-SETTLEUP-PRINT-LINE.
005000           05  RPT-LINE-TYPE-CD               PIC X(1).
005100               88  RPT-LINE-TYPE-HEADING          VALUE 'H'.
005200               88  RPT-LINE-TYPE-DETAIL           VALUE 'D'.
005300               88  RPT-LINE-TYPE-TOTAL            VALUE 'T'.
005400      *
005500      *    HEADING-AREA - ONE PER GROUP RUN.
005600      *
005700           05  RPT-HEADING-AREA.
005800               10  RPT-HDG-GROUP-ID           PIC 9(9).
005900               10  FILLER                     PIC X(3).
006000               10  RPT-HDG-RUN-DATE.
006100                   15  RPT-HDG-RUN-CC         PIC 9(2).
006200                   15  RPT-HDG-RUN-YY         PIC 9(2).
006300                   15  RPT-HDG-RUN-MM         PIC 9(2).
006400                   15  RPT-HDG-RUN-DD         PIC 9(2).
006500               10  FILLER                     PIC X(110).
006600      *
006700      *    DETAIL-AREA REDEFINES HEADING-AREA - ONE PER SETTLE-UP
006800      *    TRANSACTION.
006900      *
007000           05  RPT-DETAIL-AREA REDEFINES RPT-HEADING-AREA.
007100               10  RPT-DET-FROM-USER-ID       PIC 9(9).
007200               10  FILLER                     PIC X(2).
007300               10  RPT-DET-FROM-USER-NAME     PIC X(30).
007400               10  FILLER                     PIC X(2).
007500               10  RPT-DET-TO-USER-ID         PIC 9(9).
007600               10  FILLER                     PIC X(2).
007700               10  RPT-DET-TO-USER-NAME       PIC X(30).
007800               10  FILLER                     PIC X(2).
007900               10  RPT-DET-AMOUNT-ED          PIC $$$,$$$,$$9.99-.
008000               10  FILLER                     PIC X(29).
008100      *
008200      *    TOTAL-AREA REDEFINES HEADING-AREA - ONE PER GROUP RUN.
008300      *
008400           05  RPT-TOTAL-AREA REDEFINES RPT-HEADING-AREA.
008500               10  FILLER                     PIC X(83).
008600               10  RPT-TOT-LABEL              PIC X(12)
008700                                               VALUE 'GRAND TOTAL:'.
008800               10  RPT-TOT-AMOUNT-ED          PIC $$$,$$$,$$9.99-.
008900               10  FILLER                     PIC X(20).
009000      *
009100      *    SORT-KEY-VIEW REDEFINES HEADING-AREA - USED BY THE SORT
009200      *    CARD WHEN A GROUP'S DETAIL LINES ARE RE-SEQUENCED FOR THE
009300      *    ARCHIVE COPY (BY FROM-USER-ID WITHIN GROUP).
009400      *
009500           05  RPT-SORT-KEY-VIEW REDEFINES RPT-HEADING-AREA.
009600               10  RPT-SORT-GROUP-ID          PIC 9(9).
009700               10  FILLER                     PIC X(2).
009800               10  RPT-SORT-FROM-USER-ID      PIC 9(9).
009900               10  FILLER                     PIC X(110).
010000       WORKING-STORAGE SECTION.
010100       77  WS-EDIT-LINE-COUNT                 PIC S9(7) COMP VALUE ZERO.
010200       PROCEDURE DIVISION.
010300           STOP RUN.
010400
010500
