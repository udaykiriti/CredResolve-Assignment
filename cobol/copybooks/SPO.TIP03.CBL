000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    EXPENSE-SPLIT-OUTPUT-RECORD.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  03/21/87.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0003  EXPENSE-SPLIT-OUTPUT RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   ONE OCCURRENCE PER (EXPENSE, MEMBER) PAIR PRODUCED BY THE
001400      *   SPLIT-CALC RUN (SPL.R00901).  SPO-PERCENT IS CARRIED
001500      *   THROUGH FOR REFERENCE ONLY ON EQUAL/EXACT EXPENSES (ZERO).
001600      *
001700      ****************************************************************
001800      * CHANGE LOG
001900      *----------------------------------------------------------------
002000      * DATE     BY   REQUEST     DESCRIPTION
002100      * 03/21/87 JF   IOE-0003    ORIGINAL CODING.                IOE-0003
002200      * 11/09/88 JF   IOE-0116    ADDED SPO-PERCENT FOR PERCENTAGEIOE-0116
002300      *                           APPORTIONMENT RUNS.             IOE-0116
002400      * 09/30/93 RTC  IOE-0303    ALIGNED SPO-AMOUNT SIGN HANDLINGIOE-0303
002500      *                           WITH EXPENSE-HEADER RECORD.     IOE-0303
002600      * 04/03/01 DLW  IOE-0457    ADDED KEY-VIEW REDEFINES FOR    IOE-0457
002700      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0457
002800      * 07/01/09 SHR  IOE-0514    ADDED AMOUNT-VIEW / PERCENT-VIEWIOE-0514
002900      *                           REDEFINES FOR BALANCE-ACCUM     IOE-0514
003000      *                           POSTING AND REFERENCE REPORTING.IOE-0514
003100      ****************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT SPLIT-OUTPUT-FILE ASSIGN TO SPLTOUT
003900               ORGANIZATION IS LINE SEQUENTIAL.
004000       DATA DIVISION.
004100       FILE SECTION.
004200       FD  SPLIT-OUTPUT-FILE.
004300      *
004400      *    PRIMARY RECORD - EXACT IOES LEDGER LAYOUT.
004500      *
004600       01  SPO-SPLIT-OUTPUT-RECORD.
004700           05  SPO-SPL-EXP-ID                 PIC 9(9).
004800           05  SPO-SPL-USER-ID                PIC 9(9).
004900           05  SPO-SPL-AMOUNT                 PIC S9(8)V99
005000                                               SIGN IS TRAILING SEPARATE.
005100           05  SPO-SPL-PERCENT                PIC S9(3)V99
005200                                               SIGN IS TRAILING SEPARATE.
005300           05  FILLER                         PIC X(1).
005400      *
005500      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
005600      *
005700       01  SPO-KEY-VIEW REDEFINES SPO-SPLIT-OUTPUT-RECORD.
005800           05  SPO-KEY-EXP-ID                 PIC 9(9).
005900           05  SPO-KEY-USER-ID                PIC 9(9).
006000           05  FILLER                         PIC X(18).
006100      *
006200      *    AMOUNT-VIEW - LABELS SPO-AMOUNT FOR BALANCE-ACCUM POSTING.
006300      *
006400       01  SPO-AMOUNT-VIEW REDEFINES SPO-SPLIT-OUTPUT-RECORD.
006500           05  FILLER                         PIC X(18).
006600           05  SPO-POSTING-AMOUNT             PIC S9(8)V99
006700                                               SIGN IS TRAILING SEPARATE.
006800           05  FILLER                         PIC X(7).
006900      *
007000      *    PERCENT-VIEW - LABELS SPO-PERCENT FOR REFERENCE REPORTING.
007100      *
007200       01  SPO-PERCENT-VIEW REDEFINES SPO-SPLIT-OUTPUT-RECORD.
007300           05  FILLER                         PIC X(29).
007400           05  SPO-REFERENCE-PCT              PIC S9(3)V99
007500                                               SIGN IS TRAILING SEPARATE.
007600           05  FILLER                         PIC X(1).
007700       WORKING-STORAGE SECTION.
007800       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
007900       PROCEDURE DIVISION.
008000           STOP RUN.
008100
008200
