000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    SETTLEMENT-RECORD.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  04/02/87.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0004  SETTLEMENT RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   ONE OCCURRENCE PER DIRECT CASH TRANSFER BETWEEN TWO GROUP
001400      *   MEMBERS THAT PAYS DOWN A DEBT.  READ BY THE BALANCE-ACCUM
001500      *   RUN (BAL.R00902) ALONGSIDE THE POSTED EXPENSE SPLITS.
001600      *
001700      ****************************************************************
001800      * CHANGE LOG
001900      *----------------------------------------------------------------
002000      * DATE     BY   REQUEST     DESCRIPTION
002100      * 04/02/87 JF   IOE-0004    ORIGINAL CODING.                IOE-0004
002200      * 06/19/91 RTC  IOE-0234    ADDED SET-GROUP-ID SO ONE       IOE-0234
002300      *                           PHYSICAL FILE CAN CARRY         IOE-0234
002400      *                           SETTLEMENTS FOR MULTIPLE GROUPS IOE-0234
002500      *                           PER RUN.                        IOE-0234
002600      * 01/22/96 MPK  IOE-0390    CORRECTED SIGN POSITION ON      IOE-0390
002700      *                           SET-AMOUNT - TRAILING SEPARATE. IOE-0390
002800      * 04/03/01 DLW  IOE-0458    ADDED KEY-VIEW REDEFINES FOR    IOE-0458
002900      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0458
003000      * 07/01/09 SHR  IOE-0515    ADDED PARTY-VIEW / AMOUNT-VIEW  IOE-0515
003100      *                           REDEFINES FOR BALANCE-ACCUM RUN.IOE-0515
003200      ****************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT SETTLEMENT-FILE ASSIGN TO SETLFIL
004000               ORGANIZATION IS LINE SEQUENTIAL.
004100       DATA DIVISION.
004200       FILE SECTION.
004300       FD  SETTLEMENT-FILE.
004400      *
004500      *    PRIMARY RECORD - EXACT IOES LEDGER LAYOUT.
004600      *
004700       01  SET-SETTLEMENT-RECORD.
004800           05  SET-SET-ID                     PIC 9(9).
004900           05  SET-SET-GROUP-ID               PIC 9(9).
005000           05  SET-SET-PAYER-ID               PIC 9(9).
005100           05  SET-SET-PAYEE-ID               PIC 9(9).
005200           05  SET-SET-AMOUNT                 PIC S9(8)V99
005300                                               SIGN IS TRAILING SEPARATE.
005400           05  FILLER                         PIC X(1).
005500      *
005600      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
005700      *
005800       01  SET-KEY-VIEW REDEFINES SET-SETTLEMENT-RECORD.
005900           05  SET-KEY-SET-ID                 PIC 9(9).
006000           05  SET-KEY-GROUP-ID               PIC 9(9).
006100           05  FILLER                         PIC X(30).
006200      *
006300      *    PARTY-VIEW - LABELS THE TWO PARTY IDS FOR POSTING LOGIC.
006400      *
006500       01  SET-PARTY-VIEW REDEFINES SET-SETTLEMENT-RECORD.
006600           05  FILLER                         PIC X(18).
006700           05  SET-PARTY-PAYER-ID             PIC 9(9).
006800           05  SET-PARTY-PAYEE-ID             PIC 9(9).
006900           05  FILLER                         PIC X(12).
007000      *
007100      *    AMOUNT-VIEW - LABELS SET-AMOUNT FOR BALANCE-ACCUM POSTING.
007200      *
007300       01  SET-AMOUNT-VIEW REDEFINES SET-SETTLEMENT-RECORD.
007400           05  FILLER                         PIC X(36).
007500           05  SET-POSTING-AMOUNT             PIC S9(8)V99
007600                                               SIGN IS TRAILING SEPARATE.
007700           05  FILLER                         PIC X(1).
007800       WORKING-STORAGE SECTION.
007900       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
008000       PROCEDURE DIVISION.
008100           STOP RUN.
008200
008300
