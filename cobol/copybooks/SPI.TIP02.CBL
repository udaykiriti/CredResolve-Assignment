000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    EXPENSE-SPLIT-INPUT-RECORD.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  03/21/87.
000600       DATE-COMPILED. 10/13/10.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0002  EXPENSE-SPLIT-INPUT RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   ONE OCCURRENCE PER (EXPENSE, MEMBER) PAIR DRIVING THE
001400      *   SPLIT-CALC RUN (SPL.R00901).  SPL-AMOUNT IS MEANINGFUL
001500      *   ONLY WHEN THE PARENT EXPENSE-HEADER CARRIES SPLIT-TYPE
001600      *   'X' (EXACT); SPL-PERCENT ONLY WHEN 'P' (PERCENT).  BOTH
001700      *   ARE IGNORED (COMPUTED INSTEAD) ON SPLIT-TYPE 'E' (EQUAL).
001800      *
001900      ****************************************************************
002000      * CHANGE LOG
002100      *----------------------------------------------------------------
002200      * DATE     BY   REQUEST     DESCRIPTION
002300      * 03/21/87 JF   IOE-0002    ORIGINAL CODING.                IOE-0002
002400      * 11/09/88 JF   IOE-0115    ADDED SPL-PERCENT FOR PERCENTAGEIOE-0115
002500      *                           APPORTIONMENT RUNS.             IOE-0115
002600      * 09/30/93 RTC  IOE-0302    ALIGNED SPL-AMOUNT SIGN HANDLINGIOE-0302
002700      *                           WITH EXPENSE-HEADER RECORD.     IOE-0302
002800      * 01/22/96 MPK  IOE-0389    CORRECTED SIGN POSITION ON      IOE-0389
002900      *                           SPL-PERCENT - TRAILING SEPARATE.IOE-0389
003000      * 04/03/01 DLW  IOE-0456    ADDED KEY-VIEW REDEFINES FOR    IOE-0456
003100      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0456
003200      * 07/01/09 SHR  IOE-0513    ADDED EXACT-VIEW / PERCENT-VIEW IOE-0513
003300      *                           REDEFINES SO DOWNSTREAM RUNS CANIOE-0513
003400      *                           SELF-DOCUMENT WHICH FIELD       IOE-0513
003500      *                           APPLIES.                        IOE-0513
003600      ****************************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT SPLIT-INPUT-FILE ASSIGN TO SPLTIN
004400               ORGANIZATION IS LINE SEQUENTIAL.
004500       DATA DIVISION.
004600       FILE SECTION.
004700       FD  SPLIT-INPUT-FILE.
004800      *
004900      *    PRIMARY RECORD - EXACT IOES LEDGER LAYOUT.
005000      *
005100       01  SPI-SPLIT-INPUT-RECORD.
005200           05  SPI-SPL-EXP-ID                 PIC 9(9).
005300           05  SPI-SPL-USER-ID                PIC 9(9).
005400           05  SPI-SPL-AMOUNT                 PIC S9(8)V99
005500                                               SIGN IS TRAILING SEPARATE.
005600           05  SPI-SPL-PERCENT                PIC S9(3)V99
005700                                               SIGN IS TRAILING SEPARATE.
005800           05  FILLER                         PIC X(1).
005900      *
006000      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
006100      *
006200       01  SPI-KEY-VIEW REDEFINES SPI-SPLIT-INPUT-RECORD.
006300           05  SPI-KEY-EXP-ID                 PIC 9(9).
006400           05  SPI-KEY-USER-ID                PIC 9(9).
006500           05  FILLER                         PIC X(18).
006600      *
006700      *    EXACT-VIEW - LABELS SPL-AMOUNT FOR SPLIT-TYPE 'X' RUNS.
006800      *
006900       01  SPI-EXACT-VIEW REDEFINES SPI-SPLIT-INPUT-RECORD.
007000           05  FILLER                         PIC X(18).
007100           05  SPI-EXACT-SHARE-AMOUNT         PIC S9(8)V99
007200                                               SIGN IS TRAILING SEPARATE.
007300           05  FILLER                         PIC X(7).
007400      *
007500      *    PERCENT-VIEW - LABELS SPL-PERCENT FOR SPLIT-TYPE 'P' RUNS.
007600      *
007700       01  SPI-PERCENT-VIEW REDEFINES SPI-SPLIT-INPUT-RECORD.
007800           05  FILLER                         PIC X(29).
007900           05  SPI-PERCENT-SHARE-PCT          PIC S9(3)V99
008000                                               SIGN IS TRAILING SEPARATE.
008100           05  FILLER                         PIC X(1).
008200       WORKING-STORAGE SECTION.
008300       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
008400       PROCEDURE DIVISION.
008500           STOP RUN.
008600
008700
