000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    BALANCE-DEBT-RECORD.
000300       AUTHOR.        J. FENWICK.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  05/11/87.
000600       DATE-COMPILED. 07/01/09.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0005  BALANCE-DEBT RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   ONE OCCURRENCE PER MINIMAL SETTLE-UP TRANSACTION PRODUCED
001400      *   BY THE DEBT-SIMPLIFY RUN (DBT.R00903) - THE OUTPUT OF THE
001500      *   GREEDY LARGEST-CREDITOR/LARGEST-DEBTOR MATCH.  BAL-AMOUNT
001600      *   IS ALWAYS GREATER THAN ZERO.
001700      *
001800      ****************************************************************
001900      * CHANGE LOG
002000      *----------------------------------------------------------------
002100      * DATE     BY   REQUEST     DESCRIPTION
002200      * 05/11/87 JF   IOE-0005    ORIGINAL CODING.                IOE-0005
002300      * 06/19/91 RTC  IOE-0235    NO CHANGE TO LAYOUT - RENUMBEREDIOE-0235
002400      *                           REQUEST SERIES ON THIS MODULE.  IOE-0235
002500      * 01/22/96 MPK  IOE-0391    CORRECTED SIGN POSITION ON      IOE-0391
002600      *                           BAL-AMOUNT - TRAILING SEPARATE. IOE-0391
002700      * 04/03/01 DLW  IOE-0459    ADDED KEY-VIEW REDEFINES FOR    IOE-0459
002800      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0459
002900      * 07/01/09 SHR  IOE-0516    ADDED AMOUNT-VIEW / RPT-VIEW    IOE-0516
003000      *                           REDEFINES - THIS LAYOUT NOW ALSOIOE-0516
003100      *                           FEEDS THE SDCM BALANCING        IOE-0516
003200      *                           EXTRACT.                        IOE-0516
003300      ****************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT BALANCE-DEBT-FILE ASSIGN TO BALDEBT
004100               ORGANIZATION IS LINE SEQUENTIAL.
004200       DATA DIVISION.
004300       FILE SECTION.
004400       FD  BALANCE-DEBT-FILE.
004500      *
004600      *    PRIMARY RECORD - EXACT IOES LEDGER LAYOUT.
004700      *
004800       01  GBL-BALANCE-DEBT-RECORD.
004900           05  GBL-BAL-FROM-USER              PIC 9(9).
005000           05  GBL-BAL-TO-USER                PIC 9(9).
005100           05  GBL-BAL-AMOUNT                 PIC S9(8)V99
005200                                               SIGN IS TRAILING SEPARATE.
005300           05  FILLER                         PIC X(1).
005400      *
005500      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
005600      *
005700       01  GBL-KEY-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
005800           05  GBL-KEY-FROM-USER              PIC 9(9).
005900           05  GBL-KEY-TO-USER                PIC 9(9).
006000           05  FILLER                         PIC X(12).
006100      *
006200      *    AMOUNT-VIEW - LABELS BAL-AMOUNT FOR SETTLE-UP-REPORT RUN.
006300      *
006400       01  GBL-AMOUNT-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
006500           05  FILLER                         PIC X(18).
006600           05  GBL-PRINT-AMOUNT               PIC S9(8)V99
006700                                               SIGN IS TRAILING SEPARATE.
006800           05  FILLER                         PIC X(1).
006900      *
007000      *    RPT-VIEW - REPORT-STYLE ALIASES USED BY RPT.R00904.
007100      *
007200       01  GBL-RPT-VIEW REDEFINES GBL-BALANCE-DEBT-RECORD.
007300           05  GBL-RPT-DEBTOR-ID              PIC 9(9).
007400           05  GBL-RPT-CREDITOR-ID            PIC 9(9).
007500           05  GBL-RPT-AMOUNT                 PIC S9(8)V99
007600                                               SIGN IS TRAILING SEPARATE.
007700           05  FILLER                         PIC X(1).
007800       WORKING-STORAGE SECTION.
007900       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
008000       PROCEDURE DIVISION.
008100           STOP RUN.
008200
008300
