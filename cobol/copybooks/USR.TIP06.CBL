000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    USER-MASTER-RECORD.
000300       AUTHOR.        R.T. COMBS.
000400       INSTALLATION.  DST SYSTEMS - FINANCIAL OPERATIONS DIVISION.
000500       DATE-WRITTEN.  06/19/91.
000600       DATE-COMPILED. 07/01/09.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800      ****************************************************************
000900      *
001000      *   IOE-0236  USER-MASTER RECORD LAYOUT
001100      *   INTER-OFFICE EXPENSE SETTLEMENT (IOES) SUBSYSTEM
001200      *
001300      *   ONE OCCURRENCE PER GROUP MEMBER.  READ ONLY BY THE SETTLE-
001400      *   UP-REPORT RUN (RPT.R00904) TO RESOLVE A DISPLAY NAME FOR
001500      *   EACH BALANCE-DEBT USER ID PRINTED ON THE REPORT.
001600      *
001700      ****************************************************************
001800      * CHANGE LOG
001900      *----------------------------------------------------------------
002000      * DATE     BY   REQUEST     DESCRIPTION
002100      * 06/19/91 RTC  IOE-0236    ORIGINAL CODING - ADDED SO      IOE-0236
002200      *                           SETTLE-UP REPORTS CAN PRINT A   IOE-0236
002300      *                           NAME RATHER THAN A BARE NUMERIC IOE-0236
002400      *                           USER ID.                        IOE-0236
002500      * 01/22/96 MPK  IOE-0392    NO LAYOUT CHANGE - RECOMPILED   IOE-0392
002600      *                           UNDER REVISED STANDARDS         IOE-0392
002700      *                           COPYBOOK.                       IOE-0392
002800      * 04/03/01 DLW  IOE-0460    ADDED KEY-VIEW REDEFINES FOR    IOE-0460
002900      *                           MATCH/MERGE UTILITY SUPPORT.    IOE-0460
003000      * 07/01/09 SHR  IOE-0517    ADDED NAME-PARTS-VIEW REDEFINES IOE-0517
003100      *                           FOR A PROPOSED LAST-NAME-FIRST  IOE-0517
003200      *                           REPORT FORMAT (NOT YET IN       IOE-0517
003300      *                           PRODUCTION USE).                IOE-0517
003400      ****************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT USER-FILE ASSIGN TO USERMST
004200               ORGANIZATION IS LINE SEQUENTIAL.
004300       DATA DIVISION.
004400       FILE SECTION.
004500       FD  USER-FILE.
004600      *
004700      *    PRIMARY RECORD - EXACT IOES LEDGER LAYOUT.
004800      *
004900       01  USR-USER-MASTER-RECORD.
005000           05  USR-USER-ID                    PIC 9(9).
005100           05  USR-USER-NAME                  PIC X(40).
005200           05  FILLER                         PIC X(1).
005300      *
005400      *    KEY-VIEW - LEADING-KEY-ONLY VIEW FOR MATCH/MERGE UTILITY.
005500      *
005600       01  USR-KEY-VIEW REDEFINES USR-USER-MASTER-RECORD.
005700           05  USR-KEY-USER-ID                PIC 9(9).
005800           05  FILLER                         PIC X(41).
005900      *
006000      *    NAME-PARTS-VIEW - LAST-NAME/FIRST-NAME SPLIT, PROPOSED
006100      *    FOR A FUTURE REPORT FORMAT (SEE IOE-0517).
006200      *
006300       01  USR-NAME-PARTS-VIEW REDEFINES USR-USER-MASTER-RECORD.
006400           05  FILLER                         PIC X(9).
006500           05  USR-NAME-LAST                  PIC X(25).
006600           05  USR-NAME-FIRST                 PIC X(15).
006700           05  FILLER                         PIC X(1).
006800      *
006900      *    AUDIT-VIEW - 20-BYTE TRUNCATED NAME FOR THE OLD GREEN-BAR
007000      *    AUDIT EXTRACT (RETAINED, STILL RUN QUARTERLY BY AUDIT).
007100      *
007200       01  USR-AUDIT-VIEW REDEFINES USR-USER-MASTER-RECORD.
007300           05  USR-AUDIT-USER-ID              PIC 9(9).
007400           05  USR-AUDIT-NAME-SHORT           PIC X(20).
007500           05  FILLER                         PIC X(21).
007600       WORKING-STORAGE SECTION.
007700       77  WS-EDIT-RECORD-COUNT       PIC S9(7) COMP VALUE ZERO.
007800       PROCEDURE DIVISION.
007900           STOP RUN.
008000
008100
